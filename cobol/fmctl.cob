000010*                                           *
000020*  Working Record For Batch Control        *
000030*   Totals - shared layout, FM010/FM020    *
000040*                                           *
000050* Unit 1 uses the Read/Reported/Rejected/   *
000060*  Unavail group; Unit 2 uses the Tickers/  *
000070*  Years group.  Both groups live in every  *
000080*  copy so the summary paragraph in either  *
000090*  program can COPY this one layout.
000100*
000110* 12/02/26 vbc - Created.
000120* 23/02/26 vbc - Split counters into the
000130*               Unit-1 and Unit-2 groups
000140*               after the walkthrough asked
000150*               why FM020 carried a Rejected
000160*               counter it never used for
000170*               the same reason as FM010.
000180* 26/02/26 vbc - FM-Ct-Records-Unavail was carried here since
000190*               12/02 but FM010 never actually incremented it -
000200*               rule 2d wants it, wired in now (see FM010
000210*               AA056/AA060/AA068).
000220* 27/02/26 vbc - Compile caught FM-Ct-Totals-R sitting after
000230*               Unit2-Totals instead of immediately behind the
000240*               Unit1-Totals group it redefines - REDEFINES has
000250*               to follow its original with nothing in between.
000260*               Moved up.
000270*
000280 01  FM-Control-Totals.
000290     03  FM-Ct-Unit1-Totals.
000300         05  FM-Ct-Records-Read     pic 9(7)      comp.
000310         05  FM-Ct-Records-Reported pic 9(7)      comp.
000320         05  FM-Ct-Records-Rejected pic 9(7)      comp.
000330         05  FM-Ct-Records-Unavail  pic 9(7)      comp.
000340     03  FM-Ct-Totals-R redefines FM-Ct-Unit1-Totals.
000350         05  FM-Ct-Tbl              pic 9(7)      comp
000360                                     occurs 4.
000370     03  FM-Ct-Unit2-Totals.
000380         05  FM-Ct-Tickers-Proc     pic 9(7)      comp.
000390         05  FM-Ct-Years-Proc       pic 9(7)      comp.
000400         05  FM-Ct-Years-Skipped    pic 9(7)      comp.
000410         05  FM-Ct-Tickers-Rejected pic 9(7)      comp.
000420     03  filler                     pic x(4).
