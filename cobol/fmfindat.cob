000010*                                           *
000020*  Record Definition For Company           *
000030*   Financials - Latest Period (FINDATA)   *
000040*     One record per ticker, seq = 01      *
000050*                                           *
000060* File size 220 bytes (190 base + 30 byte
000070*  ROE/ROA/Margin extension - see rule 9).
000080*
000090* 11/02/26 vbc - Created.
000100* 13/02/26 vbc - Added extension block for supplied
000110*               ratios per rule 9.
000120* 19/02/26 vbc - Added class-test redefine for
000130*               Fiscal-Year (bad TTM feed had blanks
000140*               in the year columns).
000150*
000160 01  CF-Company-Financials-Record.
000170     03  CF-Ticker                  pic x(8).
000180     03  CF-Fiscal-Year-X           pic x(4).
000190     03  CF-Fiscal-Year redefines CF-Fiscal-Year-X
000200                                     pic 9(4).
000210     03  CF-Period-Seq              pic 9(2).
000220     03  CF-Enterprise-Value        pic s9(15)
000230                                     sign leading separate.
000240     03  CF-Free-Cash-Flow          pic s9(15)
000250                                     sign leading separate.
000260     03  CF-Capex                   pic s9(15)
000270                                     sign leading separate.
000280     03  CF-Ebitda                  pic s9(15)
000290                                     sign leading separate.
000300     03  CF-Total-Debt              pic s9(15)
000310                                     sign leading separate.
000320     03  CF-Total-Equity            pic s9(15)
000330                                     sign leading separate.
000340     03  CF-Ebit                    pic s9(15)
000350                                     sign leading separate.
000360     03  CF-Pretax-Income           pic s9(15)
000370                                     sign leading separate.
000380     03  CF-Tax-Provision           pic s9(15)
000390                                     sign leading separate.
000400     03  CF-Lt-Lease-Oblig          pic s9(15)
000410                                     sign leading separate.
000420     03  CF-Cur-Lease-Oblig         pic s9(15)
000430                                     sign leading separate.
000440     03  CF-Cur-Lease-Oblig-R redefines CF-Cur-Lease-Oblig.
000450         05  filler                 pic x.
000460         05  CF-Cur-Lease-Digits    pic 9(15).
000470*
000480* Extension - present only on the FINDATA (latest
000490*  period) feed.  Three supplied ratios, sign +
000500*  9 digits, implied decimal after digit 3 (rule 9).
000510*
000520     03  CF-Extension.
000530         05  CF-Roe                 pic s9(3)v9(6)
000540                                     sign leading separate.
000550         05  CF-Roa                 pic s9(3)v9(6)
000560                                     sign leading separate.
000570         05  CF-Ebitda-Margin       pic s9(3)v9(6)
000580                                     sign leading separate.
000590     03  CF-Extension-Tbl redefines CF-Extension.
000600         05  CF-Ext-Ratio           pic s9(3)v9(6)
000610                                     sign leading separate
000620                                     occurs 3.
000630*
000640* CF-Ext-Ratio (1) = ROE, (2) = ROA, (3) = Ebitda Margin -
000650*  used by FM010 to drive the 3-line print loop instead
000660*  of three near-identical paragraphs.
000670*
000680* No trailing filler here - the 220 bytes above (190 base +
000690*  30 byte extension) fill the record exactly per the feed
000700*  spec; padding past it would desync the next record on a
000710*  line sequential read.
000720*
