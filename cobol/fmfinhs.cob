000010*                                           *
000020*  Record Definition For Company           *
000030*   Financials - Multi-Year History        *
000040*    (FINHIST), sorted ticker/period-seq   *
000050*                                           *
000060* File size 190 bytes.  No extension block -
000070*  that is FINDATA only (rule 9).
000080*
000090* 11/02/26 vbc - Created - copied from FINDATA
000100*               layout, extension dropped.
000110* 19/02/26 vbc - Added class-test redefine for
000120*               Fiscal-Year, same reason as FINDATA.
000130* 20/02/26 vbc - Added alpha view of Period-Seq for
000140*               the ticker/seq break test in FM020.
000150*
000160 01  CF-Company-Hist-Record.
000170     03  CF-Ticker                  pic x(8).
000180     03  CF-Fiscal-Year-X           pic x(4).
000190     03  CF-Fiscal-Year redefines CF-Fiscal-Year-X
000200                                     pic 9(4).
000210     03  CF-Period-Seq              pic 9(2).
000220     03  CF-Period-Seq-R redefines CF-Period-Seq
000230                                     pic x(2).
000240     03  CF-Enterprise-Value        pic s9(15)
000250                                     sign leading separate.
000260     03  CF-Free-Cash-Flow          pic s9(15)
000270                                     sign leading separate.
000280     03  CF-Capex                   pic s9(15)
000290                                     sign leading separate.
000300     03  CF-Ebitda                  pic s9(15)
000310                                     sign leading separate.
000320     03  CF-Total-Debt              pic s9(15)
000330                                     sign leading separate.
000340     03  CF-Total-Equity            pic s9(15)
000350                                     sign leading separate.
000360     03  CF-Ebit                    pic s9(15)
000370                                     sign leading separate.
000380     03  CF-Pretax-Income           pic s9(15)
000390                                     sign leading separate.
000400     03  CF-Tax-Provision           pic s9(15)
000410                                     sign leading separate.
000420     03  CF-Lt-Lease-Oblig          pic s9(15)
000430                                     sign leading separate.
000440     03  CF-Cur-Lease-Oblig         pic s9(15)
000450                                     sign leading separate.
000460     03  CF-Cur-Lease-Oblig-R redefines CF-Cur-Lease-Oblig.
000470         05  filler                 pic x.
000480         05  CF-Cur-Lease-Digits    pic 9(15).
000490*
000500* No trailing filler here - the 190 bytes above fill the
000510*  record exactly per the feed spec; padding past it would
000520*  desync the next record on a line sequential read.
000530*
