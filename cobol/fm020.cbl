000010 identification          division.
000020*================================
000030*
000040 program-id.        fm020.
000050*
000060 author.            V B Coen.
000070*
000080 installation.      Applewood Computers.
000090*
000100 date-written.      18/12/1988.
000110*
000120 date-compiled.
000130*
000140 security.          Copyright (C) 1988-2026 & later, Vincent Bryan Coen.
000150*                   Distributed under the GNU General Public License.
000160*                   See the file COPYING for details.
000170*
000180*    Remarks.       Company Financials - Multi-Year Comparison Report.
000190*                   Reads the sorted multi-year (FINHIST) feed,
000200*                   control-breaks on ticker, loads up to 5 years
000210*                   into memory, computes the standard metric set
000220*                   per year via FM900 and prints one columnar
000230*                   block per ticker.
000240*
000250*    Version.       See Prog-Name in Ws.
000260*
000270*    Called Modules.
000280*                   FM900 - shared metric-formula subprogram.
000290*
000300*    Files used.
000310*                   FINHIST.    Company Financials, multi-year, sorted
000320*                               ticker/period-seq ascending.
000330*                   MULTIRPT.   Multi-year columnar report.
000340*
000350*    Error messages used.
000360* Program specific:
000370*                   FM001 - FM003.
000380*
000390*****************************************************************
000400* Changes:
000410* 18/12/1988 vbc - 1.0.00 Created - started coding from vacprint,
000420*                  Report Writer stripped out, control-break read
000430*                  ahead added for the ticker grouping.
000440* 02/02/1989 vbc -        Reject test moved up a level so a bad
000450*                  record does not get counted as a year-of-ticker
000460*                  while still counting toward the break.
000470* 11/08/1990 vbc -        14-metric print loop added, driven off
000480*                  a label/class table, same idea as the 3-entry
000490*                  table fm010 carries for ROE/ROA/Margin.
000500* 06/03/1992 vbc -        FCF-Capex subtraction (multi-year FCF
000510*                  formula) was picking up last year's Capex on
000520*                  a short final record - now keyed off the table
000530*                  subscript, not the input buffer.
000540* 29/09/1994 vbc -        Invested Capital (multi-year) corrected
000550*                  to go unavailable if any of debt/equity/leases
000560*                  is missing, was defaulting leases to zero like
000570*                  the single-period version.
000580* 15/05/1997 vbc -        Year-skip warning line widened to name
000590*                  the ticker, previously just said "TOO MANY YEARS".
000600* 09/02/1999 vbc -        Y2K - confirmed CF-Fiscal-Year already
000610*                  carries the full 4-digit year on this feed,
000620*                  no windowing logic added.
000630* 21/10/2003 vbc -        Control totals widened to 9(7), same
000640*                  reason as the FM010 change of this date.
000650* 17/02/2026 vbc - 1.1.00 Re-keyed for the new flat-file feed -
000660*                  was against the old screen/CRT param version.
000670* 26/02/2026 vbc -        Put the version literal back to a
000680*                  77-level PROG-NAME, matching VACPRINT - it had
000690*                  drifted to a WS- prefixed 01 somewhere along
000700*                  the way.
000710* 27/02/2026 vbc -        Compile caught every WRITE naming
000720*                  MULTIRPT-FILE (the FD) instead of MR-PRINT-
000730*                  RECORD (the 01 under it) - corrected throughout.
000740*                  Also found WS-EDIT-PCT-A redefining the 6-byte
000750*                  ZZ9.99 edit field with 7 bytes - a REDEFINES
000760*                  cannot be bigger than what it redefines - sized
000770*                  down to match.  Rewrapped several statements
000780*                  the walkthrough found running past column 72.
000790* 28/02/2026 vbc -        FMYRTAB was never COPYd in - every
000800*                  FM-YR-xxx reference from AA055 on down was
000810*                  riding on a table that did not exist in this
000820*                  program.  Added the COPY alongside FMMETRIC/
000830*                  FMCTL.
000840*
000850 environment             division.
000860*================================
000870*
000880 configuration           section.
000890*
000900 special-names.
000910     class  Fm-Yr-Class  is  "0123456789".
000920*
000930 input-output            section.
000940 file-control.
000950*
000960     select  Finhist-File    assign  to  "FINHIST"
000970             organization    is  line sequential
000980             file status     is  Ws-Finhist-Status.
000990*
001000     select  Multirpt-File   assign  to  "MULTIRPT"
001010             organization    is  line sequential
001020             file status     is  Ws-Multirpt-Status.
001030*
001040 data                    division.
001050*================================
001060*
001070 file                    section.
001080*
001090 fd  Finhist-File.
001100 copy  "fmfinhs.cob".
001110*
001120*  MULTIRPT runs wider than the house 132-byte standard - the
001130*   28-char label plus 5 22-char year columns needs 138 (rule
001140*   that drove the REPORTS 2 column layout).
001150*
001160 fd  Multirpt-File.
001170 01  Mr-Print-Record         pic x(138).
001180*
001190 working-storage         section.
001200*-----------------------------
001210*
001220 77  prog-name               pic x(17) value "fm020   (1.1.00)".
001230*
001240 01  Ws-File-Status-Grp.
001250     03  Ws-Finhist-Status    pic xx.
001260     03  Ws-Multirpt-Status   pic xx.
001270     03  filler               pic x(2).
001280 01  Ws-File-Status-Grp-R redefines Ws-File-Status-Grp.
001290     03  Ws-Fs-Tbl            pic xx   occurs 2.
001300     03  filler               pic x(2).
001310*
001320 01  Ws-Eof-Flag              pic x    value "N".
001330     88  Ws-Eof               value "Y".
001340*
001350 01  Ws-Valid-Flag            pic x    value "N".
001360     88  Ws-Record-Valid      value "Y".
001370*
001380 01  Error-Messages.
001390     03  Fm001                pic x(40)
001400         value "FM001 FINHIST open failed, status =".
001410     03  Fm002                pic x(40)
001420         value "FM002 MULTIRPT open failed, status =".
001430     03  Fm003                pic x(40)
001440         value "FM003 FINHIST read error, status =".
001450     03  filler               pic x(4).
001460*
001470 01  Ws-Missing-15            pic s9(15)
001480                               sign leading separate
001490                               value +999999999999999.
001500*
001510 01  Ws-Held-Ticker           pic x(8)  value spaces.
001520*
001530 01  Ws-Yr-Sub                pic 9       comp.
001540 01  Ws-Metric-Sub            pic 99      comp.
001550*
001560*  Metric label/class table - one row per printed metric, in
001570*   report order.  Class controls which picture edits the
001580*   column (M=money, P=percent, 2=ratio 2dp, 1=ratio 1dp).
001590*   Kept as one literal block so the print order can be
001600*   re-sequenced by moving a line, not by re-wiring paragraphs.
001610*
001620 01  Ws-Metric-Meta-Def.
001630     03  filler  pic x(29) value
001640         "  ENTERPRISE VALUE:         M".
001650     03  filler  pic x(29) value
001660         "  FREE CASH FLOW:           M".
001670     03  filler  pic x(29) value
001680         "  EBITDA:                   M".
001690     03  filler  pic x(29) value
001700         "  TOTAL DEBT:               M".
001710     03  filler  pic x(29) value
001720         "  TOTAL EQUITY:             M".
001730     03  filler  pic x(29) value
001740         "  EBIT:                     M".
001750     03  filler  pic x(29) value
001760         "  TAX RATE:                 P".
001770     03  filler  pic x(29) value
001780         "  NOPAT:                    M".
001790     03  filler  pic x(29) value
001800         "  OPERATING LEASE LIAB:     M".
001810     03  filler  pic x(29) value
001820         "  INVESTED CAPITAL:         M".
001830     03  filler  pic x(29) value
001840         "  EV/FCF YIELD:             P".
001850     03  filler  pic x(29) value
001860         "  TOTAL DEBT / EBITDA:      2".
001870     03  filler  pic x(29) value
001880         "  EV / EBITDA:              1".
001890     03  filler  pic x(29) value
001900         "  ROIC:                     P".
001910 01  Ws-Metric-Meta-Tbl redefines Ws-Metric-Meta-Def.
001920     03  Ws-Mm-Entry          occurs 14.
001930         05  Ws-Mm-Label      pic x(28).
001940         05  Ws-Mm-Class      pic x.
001950             88  Ws-Mm-Money  value "M".
001960             88  Ws-Mm-Pct    value "P".
001970             88  Ws-Mm-Ratio2 value "2".
001980             88  Ws-Mm-Ratio1 value "1".
001990*
002000*  Per-ticker computed results, one slot per loaded year times
002010*   one slot per metric above (year-major load, metric-major
002020*   print - this table is what lets the two orders meet).
002030*
002040 01  Ws-Calc-Tbl.
002050     03  Ws-Calc-Yr           occurs 5.
002060         05  Ws-Calc-Metric   occurs 14.
002070             07  Ws-Calc-Value pic s9(15)v9(6)  comp-3.
002080             07  Ws-Calc-Flag  pic x.
002090                 88  Ws-Calc-Avail  value "Y".
002100                 88  Ws-Calc-Inf    value "I".
002110             07  filler        pic x.
002120*
002130*  Formatted-value work area - one numeric-edited field per
002140*   picture class plus its alpha redefine, same N/A trick the
002150*   single-period program uses.
002160*
002170 01  Ws-Edit-Work.
002180     03  Ws-Edit-Pct          pic zz9.99.
002190     03  Ws-Edit-Pct-A redefines Ws-Edit-Pct
002200                               pic x(6).
002210     03  Ws-Edit-Ratio2       pic z,zz9.99.
002220     03  Ws-Edit-Ratio2-A redefines Ws-Edit-Ratio2
002230                               pic x(8).
002240     03  Ws-Edit-Ratio1       pic z,zz9.9.
002250     03  Ws-Edit-Ratio1-A redefines Ws-Edit-Ratio1
002260                               pic x(7).
002270     03  Ws-Edit-Amt          pic -zzz,zzz,zzz,zzz,zz9.
002280     03  Ws-Edit-Amt-A redefines Ws-Edit-Amt
002290                               pic x(20).
002300     03  filler               pic x(4).
002310*
002320*  Column scratch groups - each is exactly 22 bytes, filler in
002330*   front so the edited value or N/A/INF literal lands right-
002340*   justified in the printed column.
002350*
002360 01  Ws-Amt-Col.
002370     03  filler               pic xx.
002380     03  Ws-Amt-Col-V         pic x(20).
002390 01  Ws-Pct-Col.
002400     03  filler               pic x(15).
002410     03  Ws-Pct-Col-V         pic x(7).
002420 01  Ws-Ratio2-Col.
002430     03  filler               pic x(14).
002440     03  Ws-Ratio2-Col-V      pic x(8).
002450 01  Ws-Ratio1-Col.
002460     03  filler               pic x(15).
002470     03  Ws-Ratio1-Col-V      pic x(7).
002480 01  Ws-Lit-Col.
002490     03  filler               pic x(19).
002500     03  Ws-Lit-Col-V         pic x(3).
002510*
002520*  Generic print-line images, moved byte for byte into
002530*   Mr-Print-Record before the WRITE.
002540*
002550 01  Ws-Print-Text.
002560     03  Ws-Pt-Text           pic x(70).
002570     03  filler               pic x(68).
002580*
002590 01  Ws-Row-Line.
002600     03  Ws-Rl-Label          pic x(28).
002610     03  Ws-Rl-Cols           pic x(22)  occurs 5.
002620     03  filler               pic x(4).
002630*
002640 01  Ws-Year-Hdr-Col.
002650     03  filler               pic x(18).
002660     03  Ws-Yh-Col-Year       pic 9(4).
002670*
002680 01  Ws-Print-Summary.
002690     03  Ws-Ps-Text           pic x(100).
002700     03  Ws-Ps-Count          pic zzz,zz9.
002710     03  filler               pic x(32).
002720*
002730 copy  "fmmetric.cob".
002740 copy  "fmctl.cob".
002750 copy  "fmyrtab.cob".
002760*
002770 procedure division.
002780*===================
002790*
002800 aa000-Main             section.
002810*****************************
002820     perform  aa010-Open-Files        thru  aa010-Exit.
002830     perform  aa050-Report-Tickers    thru  aa050-Exit.
002840     perform  aa099-Print-Summary     thru  aa099-Exit.
002850     close    Finhist-File  Multirpt-File.
002860*
002870     stop     run.
002880*
002890 aa000-Exit.  exit section.
002900*
002910 aa010-Open-Files       section.
002920*******************************
002930     open     input  Finhist-File.
002940     if       Ws-Finhist-Status not = "00"
002950              display Fm001  Ws-Finhist-Status
002960              stop    run
002970     end-if.
002980*
002990     open     output Multirpt-File.
003000     if       Ws-Multirpt-Status not = "00"
003010              display Fm002  Ws-Multirpt-Status
003020              stop    run
003030     end-if.
003040*
003050     initialize  Fm-Ct-Unit2-Totals.
003060*
003070 aa010-Exit.  exit section.
003080*
003090*  Main control-break loop - priming read (via the reject-
003100*   skipping wrapper) then one call per ticker group, exactly
003110*   the same read-ahead shape as FM010's record loop but one
003120*   level up (BATCH FLOW step 2, Unit 2).
003130*
003140 aa050-Report-Tickers   section.
003150*******************************
003160     perform  aa053-Next-Valid-Record  thru  aa053-Exit.
003170     perform  aa056-Process-Ticker     thru  aa056-Exit
003180              until  Ws-Eof.
003190*
003200 aa050-Exit.  exit section.
003210*
003220 aa052-Read-Finhist     section.
003230*******************************
003240     read     Finhist-File
003250               at end  move  "Y"  to  Ws-Eof-Flag
003260     end-read.
003270*
003280     if       not Ws-Eof
003290              and Ws-Finhist-Status not = "00"
003300              display  Fm003  Ws-Finhist-Status
003310              move     "Y"  to  Ws-Eof-Flag
003320     end-if.
003330*
003340 aa052-Exit.  exit section.
003350*
003360*  Reject test lives here, one level below the control break,
003370*   so a blank-ticker / bad-year record neither starts nor
003380*   extends a ticker group - it is simply not a valid record.
003390*
003400 aa053-Next-Valid-Record section.
003410********************************
003420     move     "N"  to  Ws-Valid-Flag.
003430     perform  aa054-Read-And-Test  thru  aa054-Exit
003440              until  Ws-Eof  or  Ws-Record-Valid.
003450*
003460 aa053-Exit.  exit section.
003470*
003480 aa054-Read-And-Test    section.
003490*******************************
003500     perform  aa052-Read-Finhist  thru  aa052-Exit.
003510*
003520     if       not Ws-Eof
003530              if    CF-Ticker = spaces
003540                    or  CF-Fiscal-Year-X  is not  Fm-Yr-Class
003550                    add  1  to  Fm-Ct-Tickers-Rejected
003560              else
003570                    move  "Y"  to  Ws-Valid-Flag
003580              end-if
003590     end-if.
003600*
003610 aa054-Exit.  exit section.
003620*
003630*  One ticker group - hold the key, load years while the key
003640*   matches, then compute and print the whole block at once
003650*   (BATCH FLOW steps 2-4, Unit 2).
003660*
003670 aa056-Process-Ticker   section.
003680*******************************
003690     move     CF-Ticker  to  Ws-Held-Ticker.
003700     perform  aa057-Start-Ticker       thru  aa057-Exit.
003710     perform  aa055-Load-Ticker-Years  thru  aa055-Exit
003720              until  Ws-Eof
003730              or     CF-Ticker not = Ws-Held-Ticker.
003740     perform  aa090-Print-Ticker-Block thru  aa090-Exit.
003750     add      1  to  Fm-Ct-Tickers-Proc.
003760*
003770 aa056-Exit.  exit section.
003780*
003790 aa057-Start-Ticker     section.
003800*******************************
003810     move     0          to  FM-Yr-Count.
003820     move     Ws-Held-Ticker  to  FM-Yr-Ticker.
003830*
003840     if       CF-Enterprise-Value = Ws-Missing-15
003850              move  "N"  to  FM-Yr-Ticker-Ev-Flag
003860     else
003870              move  CF-Enterprise-Value  to  FM-Yr-Ticker-Ev
003880              move  "Y"  to  FM-Yr-Ticker-Ev-Flag
003890     end-if.
003900*
003910 aa057-Exit.  exit section.
003920*
003930*  Load one year's raw figures into the table, or count/warn
003940*   and drop it if the ticker already carries 5 (rule - only
003950*   the first 5 records in sort order, most recent first, are
003960*   kept).  Each MISSING sentinel becomes an unavailable flag
003970*   here, same as FM010, so FM900 never has to look at the
003980*   sentinel itself.
003990*
004000 aa055-Load-Ticker-Years section.
004010********************************
004020     if       FM-Yr-Count < 5
004030              add   1  to  FM-Yr-Count
004040              move  CF-Fiscal-Year
004050                      to  FM-Yr-Fiscal-Year (FM-Yr-Count)
004060              perform  aa058-Move-Year-Fields  thru  aa058-Exit
004070              add   1  to  Fm-Ct-Years-Proc
004080     else
004090              add   1  to  Fm-Ct-Years-Skipped
004100              move  spaces  to  Ws-Print-Text
004110              string  "*** YEAR SKIPPED - OVER 5 YEARS FOR"
004120                      " TICKER "  CF-Ticker  " ***"
004130                      delimited by size  into  Ws-Pt-Text
004140              move  Ws-Print-Text  to  Mr-Print-Record
004150              write Mr-Print-Record
004160     end-if.
004170*
004180     perform  aa053-Next-Valid-Record  thru  aa053-Exit.
004190*
004200 aa055-Exit.  exit section.
004210*
004220 aa058-Move-Year-Fields section.
004230*******************************
004240     if       CF-Free-Cash-Flow = Ws-Missing-15
004250              move  "N"  to  FM-Yr-Fcf-Flag (FM-Yr-Count)
004260     else
004270              move  CF-Free-Cash-Flow  to  FM-Yr-Fcf (FM-Yr-Count)
004280              move  "Y"  to  FM-Yr-Fcf-Flag (FM-Yr-Count)
004290     end-if.
004300*
004310     if       CF-Capex = Ws-Missing-15
004320              move  "N"  to  FM-Yr-Capex-Flag (FM-Yr-Count)
004330     else
004340              move  CF-Capex  to  FM-Yr-Capex (FM-Yr-Count)
004350              move  "Y"  to  FM-Yr-Capex-Flag (FM-Yr-Count)
004360     end-if.
004370*
004380     if       CF-Ebitda = Ws-Missing-15
004390              move  "N"  to  FM-Yr-Ebitda-Flag (FM-Yr-Count)
004400     else
004410              move  CF-Ebitda  to  FM-Yr-Ebitda (FM-Yr-Count)
004420              move  "Y"  to  FM-Yr-Ebitda-Flag (FM-Yr-Count)
004430     end-if.
004440*
004450     if       CF-Total-Debt = Ws-Missing-15
004460              move  "N"  to  FM-Yr-Total-Debt-Flag (FM-Yr-Count)
004470     else
004480              move  CF-Total-Debt
004490                      to  FM-Yr-Total-Debt (FM-Yr-Count)
004500              move  "Y"  to  FM-Yr-Total-Debt-Flag (FM-Yr-Count)
004510     end-if.
004520*
004530     if       CF-Total-Equity = Ws-Missing-15
004540              move  "N"  to  FM-Yr-Total-Eqty-Flag (FM-Yr-Count)
004550     else
004560              move  CF-Total-Equity
004570                      to  FM-Yr-Total-Equity (FM-Yr-Count)
004580              move  "Y"  to  FM-Yr-Total-Eqty-Flag (FM-Yr-Count)
004590     end-if.
004600*
004610     if       CF-Ebit = Ws-Missing-15
004620              move  "N"  to  FM-Yr-Ebit-Flag (FM-Yr-Count)
004630     else
004640              move  CF-Ebit  to  FM-Yr-Ebit (FM-Yr-Count)
004650              move  "Y"  to  FM-Yr-Ebit-Flag (FM-Yr-Count)
004660     end-if.
004670*
004680     if       CF-Pretax-Income = Ws-Missing-15
004690              move  "N"  to  FM-Yr-Pretax-Flag (FM-Yr-Count)
004700     else
004710              move  CF-Pretax-Income
004720                      to  FM-Yr-Pretax (FM-Yr-Count)
004730              move  "Y"  to  FM-Yr-Pretax-Flag (FM-Yr-Count)
004740     end-if.
004750*
004760     if       CF-Tax-Provision = Ws-Missing-15
004770              move  "N"  to  FM-Yr-Tax-Prov-Flag (FM-Yr-Count)
004780     else
004790              move  CF-Tax-Provision
004800                      to  FM-Yr-Tax-Prov (FM-Yr-Count)
004810              move  "Y"  to  FM-Yr-Tax-Prov-Flag (FM-Yr-Count)
004820     end-if.
004830*
004840     if       CF-Lt-Lease-Oblig = Ws-Missing-15
004850              move  "N"  to  FM-Yr-Lt-Lease-Flag (FM-Yr-Count)
004860     else
004870              move  CF-Lt-Lease-Oblig
004880                      to  FM-Yr-Lt-Lease (FM-Yr-Count)
004890              move  "Y"  to  FM-Yr-Lt-Lease-Flag (FM-Yr-Count)
004900     end-if.
004910*
004920     if       CF-Cur-Lease-Oblig = Ws-Missing-15
004930              move  "N"  to  FM-Yr-Cur-Lease-Flag (FM-Yr-Count)
004940     else
004950              move  CF-Cur-Lease-Oblig
004960                      to  FM-Yr-Cur-Lease (FM-Yr-Count)
004970              move  "Y"  to  FM-Yr-Cur-Lease-Flag (FM-Yr-Count)
004980     end-if.
004990*
005000 aa058-Exit.  exit section.
005010*
005020*  Compute then print one ticker's columnar block - calc is
005030*   year-major (one FM900 call per loaded year), print is
005040*   metric-major (one line per metric, years across) - the
005050*   Ws-Calc-Tbl bridges the two (BATCH FLOW step 4, Unit 2).
005060*
005070 aa090-Print-Ticker-Block section.
005080*********************************
005090     move     spaces  to  Ws-Print-Text.
005100     move     "--- MULTI-YEAR METRICS ---"  to  Ws-Pt-Text.
005110     move     Ws-Print-Text  to  Mr-Print-Record.
005120     write    Mr-Print-Record.
005130*
005140     move     spaces  to  Ws-Print-Text.
005150     string   "TICKER: "  FM-Yr-Ticker  delimited by size
005160              into  Ws-Pt-Text.
005170     move     Ws-Print-Text  to  Mr-Print-Record.
005180     write    Mr-Print-Record.
005190*
005200     perform  ab010-Calc-One-Year  thru  ab010-Exit
005210              varying  Ws-Yr-Sub  from  1  by  1
005220              until    Ws-Yr-Sub  >  FM-Yr-Count.
005230*
005240     perform  ab050-Print-Year-Header  thru  ab050-Exit.
005250*
005260     perform  ab060-Print-Metric-Row   thru  ab060-Exit
005270              varying  Ws-Metric-Sub  from  1  by  1
005280              until    Ws-Metric-Sub  >  14.
005290*
005300     move     spaces  to  Ws-Print-Text.
005310     move     Ws-Print-Text   to  Mr-Print-Record.
005320     write    Mr-Print-Record.
005330*
005340 aa090-Exit.  exit section.
005350*
005360*  One CALL FM900 per loaded year, rule 10 FCF-Capex formula
005370*   applied first, then the 14 results copied into the table
005380*   in the same order as Ws-Metric-Meta-Tbl.
005390*
005400 ab010-Calc-One-Year    section.
005410*******************************
005420     move     spaces  to  Fm-M-Flags-Tbl.
005430     move     2       to  FM-M-Calc-Mode.
005440     move     FM-Yr-Ticker          to  FM-M-Ticker.
005450     move     FM-Yr-Fiscal-Year (Ws-Yr-Sub)  to  FM-M-Fiscal-Year.
005460*
005470     if       FM-Yr-Ticker-Ev-Avail
005480              move  FM-Yr-Ticker-Ev  to  FM-M-Ev
005490              move  "Y"              to  FM-M-Ev-Flag
005500     else
005510              move  "N"              to  FM-M-Ev-Flag
005520     end-if.
005530*
005540     if       FM-Yr-Fcf-Avail (Ws-Yr-Sub)
005550              and  FM-Yr-Capex-Avail (Ws-Yr-Sub)
005560              compute  FM-M-Fcf = FM-Yr-Fcf (Ws-Yr-Sub)
005570                                 - FM-Yr-Capex (Ws-Yr-Sub)
005580              move     "Y"  to  FM-M-Fcf-Flag
005590     else
005600              move     "N"  to  FM-M-Fcf-Flag
005610     end-if.
005620*
005630     move     FM-Yr-Ebitda (Ws-Yr-Sub)       to  FM-M-Ebitda.
005640     move     FM-Yr-Ebitda-Flag (Ws-Yr-Sub)
005650                               to  FM-M-Ebitda-Flag.
005660     move     FM-Yr-Total-Debt (Ws-Yr-Sub)    to  FM-M-Total-Debt.
005670     move     FM-Yr-Total-Debt-Flag (Ws-Yr-Sub)
005680                               to  FM-M-Total-Debt-Flag.
005690     move     FM-Yr-Total-Equity (Ws-Yr-Sub)
005700                               to  FM-M-Total-Equity.
005710     move     FM-Yr-Total-Eqty-Flag (Ws-Yr-Sub)
005720                               to  FM-M-Total-Equity-Flag.
005730     move     FM-Yr-Ebit (Ws-Yr-Sub)          to  FM-M-Ebit.
005740     move     FM-Yr-Ebit-Flag (Ws-Yr-Sub)     to  FM-M-Ebit-Flag.
005750     move     FM-Yr-Pretax (Ws-Yr-Sub)        to  FM-M-Pretax.
005760     move     FM-Yr-Pretax-Flag (Ws-Yr-Sub)
005770                               to  FM-M-Pretax-Flag.
005780     move     FM-Yr-Tax-Prov (Ws-Yr-Sub)      to  FM-M-Tax-Prov.
005790     move     FM-Yr-Tax-Prov-Flag (Ws-Yr-Sub)
005800                               to  FM-M-Tax-Prov-Flag.
005810     move     FM-Yr-Lt-Lease (Ws-Yr-Sub)      to  FM-M-Lt-Lease.
005820     move     FM-Yr-Lt-Lease-Flag (Ws-Yr-Sub)
005830                               to  FM-M-Lt-Lease-Flag.
005840     move     FM-Yr-Cur-Lease (Ws-Yr-Sub)     to  FM-M-Cur-Lease.
005850     move     FM-Yr-Cur-Lease-Flag (Ws-Yr-Sub)
005860                               to  FM-M-Cur-Lease-Flag.
005870*
005880     call     "FM900"  using  FM-Metric-Record.
005890*
005900     move     FM-M-Ev
005910                          to  Ws-Calc-Value (Ws-Yr-Sub,  1).
005920     move     FM-M-Ev-Flag
005930                          to  Ws-Calc-Flag  (Ws-Yr-Sub,  1).
005940     move     FM-M-Fcf
005950                          to  Ws-Calc-Value (Ws-Yr-Sub,  2).
005960     move     FM-M-Fcf-Flag
005970                          to  Ws-Calc-Flag  (Ws-Yr-Sub,  2).
005980     move     FM-M-Ebitda
005990                          to  Ws-Calc-Value (Ws-Yr-Sub,  3).
006000     move     FM-M-Ebitda-Flag
006010                          to  Ws-Calc-Flag  (Ws-Yr-Sub,  3).
006020     move     FM-M-Total-Debt
006030                          to  Ws-Calc-Value (Ws-Yr-Sub,  4).
006040     move     FM-M-Total-Debt-Flag
006050                          to  Ws-Calc-Flag  (Ws-Yr-Sub,  4).
006060     move     FM-M-Total-Equity
006070                          to  Ws-Calc-Value (Ws-Yr-Sub,  5).
006080     move     FM-M-Total-Equity-Flag
006090                          to  Ws-Calc-Flag  (Ws-Yr-Sub,  5).
006100     move     FM-M-Ebit
006110                          to  Ws-Calc-Value (Ws-Yr-Sub,  6).
006120     move     FM-M-Ebit-Flag
006130                          to  Ws-Calc-Flag  (Ws-Yr-Sub,  6).
006140     move     FM-M-Tax-Rate
006150                          to  Ws-Calc-Value (Ws-Yr-Sub,  7).
006160     move     FM-M-Tax-Rate-Flag
006170                          to  Ws-Calc-Flag  (Ws-Yr-Sub,  7).
006180     move     FM-M-Nopat
006190                          to  Ws-Calc-Value (Ws-Yr-Sub,  8).
006200     move     FM-M-Nopat-Flag
006210                          to  Ws-Calc-Flag  (Ws-Yr-Sub,  8).
006220     move     FM-M-Op-Leases
006230                          to  Ws-Calc-Value (Ws-Yr-Sub,  9).
006240     move     FM-M-Op-Leases-Flag
006250                          to  Ws-Calc-Flag  (Ws-Yr-Sub,  9).
006260     move     FM-M-Invested-Cap
006270                          to  Ws-Calc-Value (Ws-Yr-Sub, 10).
006280     move     FM-M-Invested-Cap-Flag
006290                          to  Ws-Calc-Flag  (Ws-Yr-Sub, 10).
006300     move     FM-M-Evfcf-Yield
006310                          to  Ws-Calc-Value (Ws-Yr-Sub, 11).
006320     move     FM-M-Evfcf-Yield-Flag
006330                          to  Ws-Calc-Flag  (Ws-Yr-Sub, 11).
006340     move     FM-M-Debt-Ebitda
006350                          to  Ws-Calc-Value (Ws-Yr-Sub, 12).
006360     move     FM-M-Debt-Ebitda-Flag
006370                          to  Ws-Calc-Flag  (Ws-Yr-Sub, 12).
006380     move     FM-M-Ev-Ebitda
006390                          to  Ws-Calc-Value (Ws-Yr-Sub, 13).
006400     move     FM-M-Ev-Ebitda-Flag
006410                          to  Ws-Calc-Flag  (Ws-Yr-Sub, 13).
006420     move     FM-M-Roic
006430                          to  Ws-Calc-Value (Ws-Yr-Sub, 14).
006440     move     FM-M-Roic-Flag
006450                          to  Ws-Calc-Flag  (Ws-Yr-Sub, 14).
006460*
006470 ab010-Exit.  exit.
006480*
006490*  Column-header line - label area blank, fiscal year of each
006500*   loaded column right-justified the same way the data rows
006510*   will be (most recent year is column 1, already leftmost
006520*   per the sort order - rule 14's note on the report order).
006530*
006540 ab050-Print-Year-Header section.
006550********************************
006560     move     spaces  to  Ws-Row-Line.
006570     move     "  FISCAL YEAR:"  to  Ws-Rl-Label.
006580*
006590     perform  ab055-Build-Year-Col  thru  ab055-Exit
006600              varying  Ws-Yr-Sub  from  1  by  1
006610              until    Ws-Yr-Sub  >  5.
006620*
006630     move     Ws-Row-Line  to  Mr-Print-Record.
006640     write    Mr-Print-Record.
006650*
006660 ab050-Exit.  exit section.
006670*
006680 ab055-Build-Year-Col   section.
006690*******************************
006700     if       Ws-Yr-Sub > FM-Yr-Count
006710              move  spaces  to  Ws-Rl-Cols (Ws-Yr-Sub)
006720     else
006730              move  spaces  to  Ws-Year-Hdr-Col
006740              move  FM-Yr-Fiscal-Year (Ws-Yr-Sub)
006750                       to  Ws-Yh-Col-Year
006760              move  Ws-Year-Hdr-Col  to  Ws-Rl-Cols (Ws-Yr-Sub)
006770     end-if.
006780*
006790 ab055-Exit.  exit section.
006800*
006810*  One printed row per metric - Ws-Metric-Sub selects both the
006820*   label/class (Ws-Metric-Meta-Tbl) and the computed value
006830*   for each loaded year (Ws-Calc-Tbl).
006840*
006850 ab060-Print-Metric-Row section.
006860*******************************
006870     move     Ws-Mm-Label (Ws-Metric-Sub)  to  Ws-Rl-Label.
006880*
006890     perform  ab065-Build-Metric-Col  thru  ab065-Exit
006900              varying  Ws-Yr-Sub  from  1  by  1
006910              until    Ws-Yr-Sub  >  5.
006920*
006930     move     Ws-Row-Line  to  Mr-Print-Record.
006940     write    Mr-Print-Record.
006950*
006960 ab060-Exit.  exit section.
006970*
006980 ab065-Build-Metric-Col section.
006990*******************************
007000     if       Ws-Yr-Sub > FM-Yr-Count
007010              move  spaces  to  Ws-Rl-Cols (Ws-Yr-Sub)
007020     else
007030              if    Ws-Calc-Avail (Ws-Yr-Sub, Ws-Metric-Sub)
007040                    perform  ab070-Fmt-Avail-Col  thru  ab070-Exit
007050              else
007060                    move  spaces  to  Ws-Lit-Col
007070                    if    Ws-Calc-Inf (Ws-Yr-Sub, Ws-Metric-Sub)
007080                          move  "INF"  to  Ws-Lit-Col-V
007090                    else
007100                          move  "N/A"  to  Ws-Lit-Col-V
007110                    end-if
007120                    move  Ws-Lit-Col  to  Ws-Rl-Cols (Ws-Yr-Sub)
007130              end-if
007140     end-if.
007150*
007160 ab065-Exit.  exit section.
007170*
007180*  Available value - format per the metric's class, landing
007190*   the edited text right-justified in the 22-byte column.
007200*
007210 ab070-Fmt-Avail-Col    section.
007220*******************************
007230     evaluate true
007240       when  Ws-Mm-Money (Ws-Metric-Sub)
007250             move  spaces  to  Ws-Amt-Col
007260             move  Ws-Calc-Value (Ws-Yr-Sub, Ws-Metric-Sub)
007270                                 to  Ws-Edit-Amt
007280             move  Ws-Edit-Amt-A  to  Ws-Amt-Col-V
007290             move  Ws-Amt-Col     to  Ws-Rl-Cols (Ws-Yr-Sub)
007300       when  Ws-Mm-Pct (Ws-Metric-Sub)
007310             move  spaces  to  Ws-Pct-Col
007320             compute  Ws-Edit-Pct  rounded =
007330                       Ws-Calc-Value (Ws-Yr-Sub, Ws-Metric-Sub)
007340             move  Ws-Edit-Pct-A   to  Ws-Pct-Col-V
007350             move  Ws-Pct-Col      to  Ws-Rl-Cols (Ws-Yr-Sub)
007360       when  Ws-Mm-Ratio2 (Ws-Metric-Sub)
007370             move  spaces  to  Ws-Ratio2-Col
007380             compute  Ws-Edit-Ratio2  rounded =
007390                       Ws-Calc-Value (Ws-Yr-Sub, Ws-Metric-Sub)
007400             move  Ws-Edit-Ratio2-A  to  Ws-Ratio2-Col-V
007410             move  Ws-Ratio2-Col     to  Ws-Rl-Cols (Ws-Yr-Sub)
007420       when  Ws-Mm-Ratio1 (Ws-Metric-Sub)
007430             move  spaces  to  Ws-Ratio1-Col
007440             compute  Ws-Edit-Ratio1  rounded =
007450                       Ws-Calc-Value (Ws-Yr-Sub, Ws-Metric-Sub)
007460             move  Ws-Edit-Ratio1-A  to  Ws-Ratio1-Col-V
007470             move  Ws-Ratio1-Col     to  Ws-Rl-Cols (Ws-Yr-Sub)
007480     end-evaluate.
007490*
007500 ab070-Exit.  exit section.
007510*
007520*  Grand totals - tickers, year-records processed/skipped and
007530*   rejected records (BATCH FLOW step 5, Unit 2).
007540*
007550 aa099-Print-Summary    section.
007560*******************************
007570     move     spaces  to  Ws-Print-Text.
007580     move     Ws-Print-Text   to  Mr-Print-Record.
007590     write    Mr-Print-Record.
007600*
007610     move     spaces  to  Ws-Print-Summary.
007620     move     "TICKERS PROCESSED:"  to  Ws-Ps-Text.
007630     move     Fm-Ct-Tickers-Proc    to  Ws-Ps-Count.
007640     move     Ws-Print-Summary  to  Mr-Print-Record.
007650     write    Mr-Print-Record.
007660*
007670     move     spaces  to  Ws-Print-Summary.
007680     move     "YEAR-RECORDS PROCESSED:"  to  Ws-Ps-Text.
007690     move     Fm-Ct-Years-Proc           to  Ws-Ps-Count.
007700     move     Ws-Print-Summary  to  Mr-Print-Record.
007710     write    Mr-Print-Record.
007720*
007730     move     spaces  to  Ws-Print-Summary.
007740     move     "YEAR-RECORDS SKIPPED:"  to  Ws-Ps-Text.
007750     move     Fm-Ct-Years-Skipped      to  Ws-Ps-Count.
007760     move     Ws-Print-Summary  to  Mr-Print-Record.
007770     write    Mr-Print-Record.
007780*
007790     move     spaces  to  Ws-Print-Summary.
007800     move     "RECORDS REJECTED:"      to  Ws-Ps-Text.
007810     move     Fm-Ct-Tickers-Rejected   to  Ws-Ps-Count.
007820     move     Ws-Print-Summary  to  Mr-Print-Record.
007830     write    Mr-Print-Record.
007840*
007850 aa099-Exit.  exit section.
