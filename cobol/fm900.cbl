000010 identification          division.
000020*================================
000030*
000040 program-id.        fm900.
000050*
000060 author.            V B Coen.
000070*
000080 installation.      Applewood Computers.
000090*
000100 date-written.      02/12/1988.
000110*
000120 date-compiled.
000130*
000140 security.          Copyright (C) 1988-2026 & later, Vincent Bryan Coen.
000150*                   Distributed under the GNU General Public License.
000160*                   See the file COPYING for details.
000170*
000180*    Remarks.       Shared metric-formula subprogram.  Called by
000190*                   FM010 (single-period mode) and FM020 (multi-
000200*                   year mode) - holds the one calculation core
000210*                   so the tax-rate, NOPAT, operating-lease and
000220*                   four-ratio formulas are coded exactly once.
000230*
000240*    Version.       See WS-Prog-Vers in Ws.
000250*
000260*    Called Modules.
000270*                   None.
000280*
000290*    Files used.
000300*                   None - pure calculation module.
000310*
000320*    Linkage.
000330*                   FM-Metric-Record (fmmetric.cob), both ways -
000340*                   caller fills the raw fields, this module
000350*                   fills the computed fields and flags.
000360*
000370*****************************************************************
000380* Changes:
000390* 12/02/1988 vbc - 1.0.00 Created - tax rate, NOPAT, op leases,
000400*                  invested capital and the four ratio formulas
000410*                  pulled out of FM010 into a shared module so
000420*                  FM020 need not recode them.
000430* 03/06/1988 vbc -        Corrected tax rate clamp - was only
000440*                  clamping the upper bound, not negative rates.
000450* 21/09/1989 vbc -        Added generic ratio-guard paragraph
000460*                  (BA080) after the fourth near-identical IF
000470*                  block was typed in by hand for ROIC.
000480* 14/03/1991 vbc -        Invested capital mode split - Unit 1
000490*                  adds leases only when positive, Unit 2 adds
000500*                  unconditionally and goes N/A on any missing
000510*                  component.  Was wrongly sharing one paragraph.
000520* 02/12/1993 vbc -        Operating Lease default-to-zero note
000530*                  moved up here from FM010 so FM020 gets the
000540*                  same unavailable-lease handling for free.
000550* 19/05/1995 vbc -        Widened ratio-guard result field to
000560*                  S9(7)V9(6) - Debt/EBITDA overflowed S9(3) on
000570*                  a leveraged test ticker.
000580* 11/01/1999 vbc -        Y2K - Fiscal-Year and linkage fields
000590*                  already full 4-digit, no century windowing
000600*                  required in this module; logged for the audit.
000610* 30/08/2004 vbc -        Call counter added (WS-Call-Ctr) for
000620*                  the ops desk's "did FM900 even run" question
000630*                  during the FM020 rollout.
000640* 17/02/2026 vbc - 1.1.00 Re-keyed for the new flat-file feed -
000650*                  was against the old screen-driven param block.
000660* 24/02/2026 vbc -        Walkthrough found the numeric-class test
000670*                  left over from an early draft with nothing to
000680*                  test it against - swapped for the UPSI-0 debug
000690*                  switch the ops desk asked for back in 2004
000700*                  instead of carrying a dead SPECIAL-NAMES clause.
000710* 27/02/2026 vbc -        Compile caught Ws-Call-Ctr-R redefining
000720*                  the comp call counter with a wider display
000730*                  picture - REDEFINES cannot be bigger than the
000740*                  item it redefines, and a display view over a
000750*                  binary field would not have shown digits
000760*                  anyway.  Counter now MOVEd to a plain display
000770*                  field for the trace line; picked up the spare
000780*                  REDEFINES slot by splitting Ws-Pv-Version into
000790*                  major/minor/patch for the same display.
000800*
000810 environment             division.
000820*================================
000830*
000840 configuration           section.
000850*
000860 special-names.
000870     upsi-0 on status is Ws-Debug-On
000880            off status is Ws-Debug-Off.
000890*
000900 data                    division.
000910*================================
000920*
000930 working-storage         section.
000940*-----------------------------
000950*
000960 01  Ws-Prog-Vers            pic x(17) value "fm900   (1.1.00)".
000970 01  Ws-Prog-Vers-R redefines Ws-Prog-Vers.
000980     03  Ws-Pv-Module         pic x(8).
000990     03  Ws-Pv-Version        pic x(9).
001000     03  Ws-Pv-Version-R redefines Ws-Pv-Version.
001010         05  filler           pic x.
001020         05  Ws-Pv-Major      pic x.
001030         05  filler           pic x.
001040         05  Ws-Pv-Minor      pic x.
001050         05  filler           pic x.
001060         05  Ws-Pv-Patch      pic xx.
001070         05  filler           pic x.
001080         05  filler           pic x.
001090*
001100 01  Ws-Calc-Work.
001110     03  Ws-Rg-Num            pic s9(15)      comp-3.
001120     03  Ws-Rg-Num-Avail      pic x.
001130         88  Ws-Rg-Num-Ok    value "Y".
001140     03  Ws-Rg-Div            pic s9(15)      comp-3.
001150     03  Ws-Rg-Div-Avail      pic x.
001160         88  Ws-Rg-Div-Ok    value "Y".
001170     03  Ws-Rg-Result         pic s9(7)v9(6)  comp-3.
001180     03  Ws-Rg-Flag           pic x.
001190         88  Ws-Rg-Avail     value "Y".
001200         88  Ws-Rg-Infinite  value "I".
001210*
001220     03  Ws-Tax-Rate-Zoned    pic s9(3)v9(6)
001230                               sign leading separate.
001240     03  Ws-Tax-Rate-Zoned-R redefines Ws-Tax-Rate-Zoned.
001250         05  Ws-Tzr-Sign      pic x.
001260         05  Ws-Tzr-Digits    pic 9(9).
001270*
001280     03  Ws-Call-Ctr          pic 9(5)        comp value zero.
001290     03  Ws-Call-Ctr-Disp     pic 9(5).
001300     03  filler               pic x(3).
001310*
001320 linkage                 section.
001330*-----------------------------
001340*
001350 copy  "fmmetric.cob".
001360*
001370 procedure division  using  FM-Metric-Record.
001380*============================================
001390*
001400 ba000-Main             section.
001410*****************************
001420     add      1  to  Ws-Call-Ctr.
001430*
001440*    UPSI-0 on (set at run time by the JCL) turns on the call-
001450*     count trace the ops desk asked for during the FM020
001460*     rollout - left off in normal production running.
001470*
001480     if       Ws-Debug-On
001490              move     Ws-Call-Ctr  to  Ws-Call-Ctr-Disp
001500              display  Ws-Pv-Module  " "  Ws-Pv-Major  "."
001510                       Ws-Pv-Minor  "."  Ws-Pv-Patch
001520                       " CALL COUNT: "  Ws-Call-Ctr-Disp
001530     end-if.
001540     perform  ba010-Tax-Rate       thru  ba010-Exit.
001550     perform  ba020-Nopat          thru  ba020-Exit.
001560     perform  ba030-Op-Leases      thru  ba030-Exit.
001570     perform  ba034-Invested-Cap   thru  ba034-Exit.
001580     perform  ba040-Ev-Fcf-Yield   thru  ba040-Exit.
001590     perform  ba050-Debt-Ebitda    thru  ba050-Exit.
001600     perform  ba060-Ev-Ebitda      thru  ba060-Exit.
001610     perform  ba070-Roic           thru  ba070-Exit.
001620*
001630     goback.
001640*
001650 ba000-Exit.  exit section.
001660*
001670* BA010 - Tax Rate (rule 1).  Tax Provision over Pretax Income,
001680*  only when Ebit, Tax Provision and Pretax Income are all on
001690*  hand and Pretax Income and Tax Provision are both nonzero -
001700*  then clamp the result into 0 thru 1.
001710*
001720 ba010-Tax-Rate        section.
001730****************************
001740     move     "N"  to  FM-M-Tax-Rate-Flag.
001750     move     zero to  FM-M-Tax-Rate.
001760*
001770     if       FM-M-Ebit-Avail
001780              and FM-M-Pretax-Avail
001790              and FM-M-Tax-Prov-Avail
001800              and FM-M-Pretax not = zero
001810              and FM-M-Tax-Prov not = zero
001820              compute Ws-Tax-Rate-Zoned rounded
001830                      = FM-M-Tax-Prov / FM-M-Pretax
001840              if   Ws-Tzr-Sign = "-"
001850                   move  zero  to  FM-M-Tax-Rate
001860              else
001870                   if    Ws-Tax-Rate-Zoned  >  1
001880                         move  1  to  FM-M-Tax-Rate
001890                   else
001900                         move  Ws-Tax-Rate-Zoned
001910                               to  FM-M-Tax-Rate
001920                   end-if
001930              end-if
001940              move  "Y"  to  FM-M-Tax-Rate-Flag
001950     end-if.
001960*
001970 ba010-Exit.  exit.
001980*
001990* BA020 - NOPAT (rule 2).  Ebit times (1 - Tax Rate), rounded
002000*  half-up to whole currency.
002010*
002020 ba020-Nopat           section.
002030*************************
002040     move     "N"  to  FM-M-Nopat-Flag.
002050     move     zero to  FM-M-Nopat.
002060*
002070     if       FM-M-Ebit-Avail  and  FM-M-Tax-Rate-Avail
002080              compute FM-M-Nopat rounded
002090                      = FM-M-Ebit * (1 - FM-M-Tax-Rate)
002100              move  "Y"  to  FM-M-Nopat-Flag
002110     end-if.
002120*
002130 ba020-Exit.  exit.
002140*
002150* BA030 - Operating Lease Liabilities.  Single-period mode
002160*  (rule 3) defaults to an available zero when either lease
002170*  figure is missing; multi-year mode (rule 12) goes N/A on
002180*  the same condition instead.
002190*
002200 ba030-Op-Leases       section.
002210*****************************
002220     if       FM-M-Lt-Lease-Avail  and  FM-M-Cur-Lease-Avail
002230              add   FM-M-Lt-Lease  FM-M-Cur-Lease
002240                    giving  FM-M-Op-Leases
002250              move  "Y"  to  FM-M-Op-Leases-Flag
002260     else
002270              if    FM-M-Mode-Single
002280                    move  zero  to  FM-M-Op-Leases
002290                    move  "Y"   to  FM-M-Op-Leases-Flag
002300              else
002310                    move  zero  to  FM-M-Op-Leases
002320                    move  "N"   to  FM-M-Op-Leases-Flag
002330              end-if
002340     end-if.
002350*
002360 ba030-Exit.  exit.
002370*
002380* BA034 - Invested Capital.  Single-period (rule 8) adds the
002390*  lease figure only when it is positive; multi-year (rule 13)
002400*  adds it unconditionally and is N/A if any one of the three
002410*  components is unavailable.
002420*
002430 ba034-Invested-Cap    section.
002440*******************************
002450     move     "N"  to  FM-M-Invested-Cap-Flag.
002460     move     zero to  FM-M-Invested-Cap.
002470*
002480     if       FM-M-Mode-Single
002490              if    FM-M-Total-Debt-Avail
002500                    and FM-M-Total-Equity-Avail
002510                    add   FM-M-Total-Debt  FM-M-Total-Equity
002520                          giving  FM-M-Invested-Cap
002530                    if    FM-M-Op-Leases-Avail
002540                          and FM-M-Op-Leases > zero
002550                          add  FM-M-Op-Leases to FM-M-Invested-Cap
002560                    end-if
002570                    move  "Y"  to  FM-M-Invested-Cap-Flag
002580              end-if
002590     else
002600              if    FM-M-Total-Debt-Avail
002610                    and FM-M-Total-Equity-Avail
002620                    and FM-M-Op-Leases-Avail
002630                    add   FM-M-Total-Debt  FM-M-Total-Equity
002640                          FM-M-Op-Leases
002650                          giving  FM-M-Invested-Cap
002660                    move  "Y"  to  FM-M-Invested-Cap-Flag
002670              end-if
002680     end-if.
002690*
002700 ba034-Exit.  exit.
002710*
002720* BA040/BA050/BA060/BA070 - the four guarded ratios (rule 4),
002730*  all sharing BA080's zero/missing logic.  Each loads the
002740*  common Num/Div work fields, performs the guard, then moves
002750*  the packed result and flag back onto its own sized field.
002760*
002770 ba040-Ev-Fcf-Yield    section.
002780*****************************
002790     move     FM-M-Fcf       to  Ws-Rg-Num.
002800     move     FM-M-Fcf-Flag  to  Ws-Rg-Num-Avail.
002810     move     FM-M-Ev        to  Ws-Rg-Div.
002820     move     FM-M-Ev-Flag   to  Ws-Rg-Div-Avail.
002830     perform  ba080-Ratio-Guard  thru  ba080-Exit.
002840     move     Ws-Rg-Result   to  FM-M-Evfcf-Yield.
002850     move     Ws-Rg-Flag     to  FM-M-Evfcf-Yield-Flag.
002860*
002870 ba040-Exit.  exit.
002880*
002890 ba050-Debt-Ebitda     section.
002900******************************
002910     move     FM-M-Total-Debt      to  Ws-Rg-Num.
002920     move     FM-M-Total-Debt-Flag to  Ws-Rg-Num-Avail.
002930     move     FM-M-Ebitda           to  Ws-Rg-Div.
002940     move     FM-M-Ebitda-Flag      to  Ws-Rg-Div-Avail.
002950     perform  ba080-Ratio-Guard  thru  ba080-Exit.
002960     move     Ws-Rg-Result   to  FM-M-Debt-Ebitda.
002970     move     Ws-Rg-Flag     to  FM-M-Debt-Ebitda-Flag.
002980*
002990 ba050-Exit.  exit.
003000*
003010 ba060-Ev-Ebitda       section.
003020******************************
003030     move     FM-M-Ev          to  Ws-Rg-Num.
003040     move     FM-M-Ev-Flag     to  Ws-Rg-Num-Avail.
003050     move     FM-M-Ebitda      to  Ws-Rg-Div.
003060     move     FM-M-Ebitda-Flag to  Ws-Rg-Div-Avail.
003070     perform  ba080-Ratio-Guard  thru  ba080-Exit.
003080     move     Ws-Rg-Result   to  FM-M-Ev-Ebitda.
003090     move     Ws-Rg-Flag     to  FM-M-Ev-Ebitda-Flag.
003100*
003110 ba060-Exit.  exit.
003120*
003130 ba070-Roic            section.
003140******************************
003150     move     FM-M-Nopat           to  Ws-Rg-Num.
003160     move     FM-M-Nopat-Flag      to  Ws-Rg-Num-Avail.
003170     move     FM-M-Invested-Cap    to  Ws-Rg-Div.
003180     move     FM-M-Invested-Cap-Flag to Ws-Rg-Div-Avail.
003190     perform  ba080-Ratio-Guard  thru  ba080-Exit.
003200     move     Ws-Rg-Result   to  FM-M-Roic.
003210     move     Ws-Rg-Flag     to  FM-M-Roic-Flag.
003220*
003230 ba070-Exit.  exit.
003240*
003250* BA080 - Common guard.  Numerator = 0 on a nonzero divisor
003260*  leaves the ratio N/A.  Divisor = 0 gives Infinite when the
003270*  numerator is positive, else an available zero.  Either
003280*  input missing also leaves the ratio N/A.
003290*
003300 ba080-Ratio-Guard     section.
003310*******************************
003320     move     "N"     to  Ws-Rg-Flag.
003330     move     zero    to  Ws-Rg-Result.
003340*
003350     if       Ws-Rg-Num-Ok  and  Ws-Rg-Div-Ok
003360              if    Ws-Rg-Div = zero
003370                    if    Ws-Rg-Num > zero
003380                          move  "I"  to  Ws-Rg-Flag
003390                    else
003400                          move  "Y"  to  Ws-Rg-Flag
003410                    end-if
003420              else
003430                    if    Ws-Rg-Num = zero
003440                          move  "N"  to  Ws-Rg-Flag
003450                    else
003460                          compute Ws-Rg-Result rounded
003470                                  = Ws-Rg-Num / Ws-Rg-Div
003480                          move  "Y"  to  Ws-Rg-Flag
003490                    end-if
003500              end-if
003510     end-if.
003520*
003530 ba080-Exit.  exit.
