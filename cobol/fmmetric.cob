000010*                                           *
000020*  Working Record For Company Metrics      *
000030*   (computed) - shared by FM010, FM020     *
000040*    and passed as linkage to FM900         *
000050*                                           *
000060* Money fields packed (comp-3) per the      *
000070*  figures supplied on CF-Company-xxx       *
000080*  records; rates/ratios s9(3)v9(6) or      *
000090*  s9(7)v9(6), also packed.
000100*
000110* 12/02/26 vbc - Created - adapted from the
000120*               old California tax-calc layout.
000130* 14/02/26 vbc - Split into Raw/Computed groups
000140*               after review comments.
000150* 21/02/26 vbc - Added Flags-Tbl redefine so
000160*               FM010/FM020 can blank every
000170*               availability flag in one loop
000180*               instead of 21 separate MOVEs.
000190* 24/02/26 vbc - Walkthrough caught the Flags-Tbl
000200*               redefine spanning non-adjacent
000210*               elementary items (invalid - a
000220*               REDEFINES takes one name, and the
000230*               21 flags were scattered one per
000240*               value field).  Regrouped every
000250*               flag into one contiguous block at
000260*               the end of the record so the
000270*               redefine is legal; occurs count
000280*               corrected from 18 to the actual 21.
000290* 27/02/26 vbc - Compile caught the OCCURS sitting on
000300*               an unnamed filler under Flags-Tbl
000310*               instead of on Flags-Tbl itself, so the
000320*               subscript FM010 needs for rule 2d
000330*               wouldn't take.  OCCURS moved onto
000340*               Flags-Tbl directly.
000350* 28/02/26 vbc - Review turned up Roe/Roa/Margin and
000360*               their flags never moved to or printed
000370*               by FM010/FM020/FM900 - dead weight left
000380*               over from an early draft of rule 9 that
000390*               FM010's own Ws-Ext-Pr-xxx table replaced.
000400*               Dropped all three plus their flags;
000410*               Flags-Grp is down to 18 bytes so the
000420*               Flags-Tbl occurs is cut from 21 to 18.
000430*
000440 01  FM-Metric-Record.
000450    03  FM-M-Calc-Mode             pic 9.
000460        88  FM-M-Mode-Single       value 1.
000470        88  FM-M-Mode-Multiyear    value 2.
000480    03  FM-M-Ticker                pic x(8).
000490    03  FM-M-Fiscal-Year           pic 9(4).
000500*
000510*     ---  Raw inputs, not printed directly  ---
000520*
000530    03  FM-M-Pretax                pic s9(15)    comp-3.
000540    03  FM-M-Tax-Prov              pic s9(15)    comp-3.
000550    03  FM-M-Lt-Lease              pic s9(15)    comp-3.
000560    03  FM-M-Cur-Lease             pic s9(15)    comp-3.
000570*
000580*     ---  Computed / printed Company-Metrics fields ---
000590*
000600    03  FM-M-Ev                    pic s9(15)    comp-3.
000610    03  FM-M-Fcf                   pic s9(15)    comp-3.
000620    03  FM-M-Ebitda                pic s9(15)    comp-3.
000630    03  FM-M-Total-Debt            pic s9(15)    comp-3.
000640    03  FM-M-Total-Equity          pic s9(15)    comp-3.
000650    03  FM-M-Ebit                  pic s9(15)    comp-3.
000660    03  FM-M-Tax-Rate              pic s9(3)v9(6) comp-3.
000670    03  FM-M-Nopat                 pic s9(15)    comp-3.
000680    03  FM-M-Op-Leases             pic s9(15)    comp-3.
000690    03  FM-M-Invested-Cap          pic s9(15)    comp-3.
000700    03  FM-M-Evfcf-Yield           pic s9(3)v9(6) comp-3.
000710    03  FM-M-Debt-Ebitda           pic s9(7)v9(6) comp-3.
000720    03  FM-M-Ev-Ebitda             pic s9(7)v9(6) comp-3.
000730    03  FM-M-Roic                  pic s9(3)v9(6) comp-3.
000740*
000750*  Flags-Grp - every one-byte availability flag held
000760*   together, in the same order as the value fields
000770*   above, so the Flags-Tbl redefine below is one
000780*   contiguous run and the open paragraphs can blank
000790*   all 18 in a single MOVE instead of 18 separate ones.
000800*
000810    03  FM-M-Flags-Grp.
000820        05  FM-M-Pretax-Flag           pic x.
000830            88  FM-M-Pretax-Avail      value "Y".
000840        05  FM-M-Tax-Prov-Flag         pic x.
000850            88  FM-M-Tax-Prov-Avail    value "Y".
000860        05  FM-M-Lt-Lease-Flag         pic x.
000870            88  FM-M-Lt-Lease-Avail    value "Y".
000880        05  FM-M-Cur-Lease-Flag        pic x.
000890            88  FM-M-Cur-Lease-Avail   value "Y".
000900        05  FM-M-Ev-Flag               pic x.
000910            88  FM-M-Ev-Avail          value "Y".
000920        05  FM-M-Fcf-Flag              pic x.
000930            88  FM-M-Fcf-Avail         value "Y".
000940        05  FM-M-Ebitda-Flag           pic x.
000950            88  FM-M-Ebitda-Avail      value "Y".
000960        05  FM-M-Total-Debt-Flag       pic x.
000970            88  FM-M-Total-Debt-Avail  value "Y".
000980        05  FM-M-Total-Equity-Flag     pic x.
000990            88  FM-M-Total-Equity-Avail value "Y".
001000        05  FM-M-Ebit-Flag             pic x.
001010            88  FM-M-Ebit-Avail        value "Y".
001020        05  FM-M-Tax-Rate-Flag         pic x.
001030            88  FM-M-Tax-Rate-Avail    value "Y".
001040        05  FM-M-Nopat-Flag            pic x.
001050            88  FM-M-Nopat-Avail       value "Y".
001060        05  FM-M-Op-Leases-Flag        pic x.
001070            88  FM-M-Op-Leases-Avail   value "Y".
001080        05  FM-M-Invested-Cap-Flag     pic x.
001090            88  FM-M-Invested-Cap-Avail value "Y".
001100        05  FM-M-Evfcf-Yield-Flag      pic x.
001110            88  FM-M-Evfcf-Yield-Avail value "Y".
001120            88  FM-M-Evfcf-Yield-Inf   value "I".
001130        05  FM-M-Debt-Ebitda-Flag      pic x.
001140            88  FM-M-Debt-Ebitda-Avail value "Y".
001150            88  FM-M-Debt-Ebitda-Inf   value "I".
001160        05  FM-M-Ev-Ebitda-Flag        pic x.
001170            88  FM-M-Ev-Ebitda-Avail   value "Y".
001180            88  FM-M-Ev-Ebitda-Inf     value "I".
001190        05  FM-M-Roic-Flag             pic x.
001200            88  FM-M-Roic-Avail        value "Y".
001210            88  FM-M-Roic-Inf          value "I".
001220    03  FM-M-Flags-Tbl redefines FM-M-Flags-Grp
001230                                    pic x
001240                                    occurs 18.
001250    03  filler                     pic x(4).
