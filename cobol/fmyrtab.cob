000010*                                           *
000020*  Working Table For Multi-Year Metrics    *
000030*   (FM020) - up to 5 fiscal years held    *
000040*    in memory per ticker, oldest first    *
000050*                                           *
000060* Modeled on the old QTD/YTD dual-block     *
000070*  pattern - here the "blocks" are table    *
000080*  entries instead of Qtr/Year columns.
000090*
000100* 12/02/26 vbc - Created.
000110* 18/02/26 vbc - Bumped occurs from 4 to 5
000120*               per walkthrough (spec caps
000130*               a ticker at 5 years).
000140* 22/02/26 vbc - Added Yr-Tbl-Idx redefine
000150*               of the subscript so the
000160*               control-break test can print
000170*               it on the reject log without
000180*               a separate edited field.
000190*
000200 01  FM-Year-Table-Area.
000210*
000220*  One EV figure per ticker (rule 14 - the same
000230*   enterprise value is repeated across every
000240*   year column on the report; it is not part
000250*   of the per-year table below).
000260*
000270     03  FM-Yr-Ticker-Ev            pic s9(15)    comp-3.
000280     03  FM-Yr-Ticker-Ev-Flag       pic x.
000290         88  FM-Yr-Ticker-Ev-Avail value "Y".
000300     03  FM-Yr-Ticker               pic x(8).
000310     03  FM-Yr-Count                pic 9(1)      comp.
000320*
000330     03  FM-Yr-Entry occurs 5 times
000340                     indexed by FM-Yr-Ndx.
000350         05  FM-Yr-Fiscal-Year      pic 9(4).
000360         05  FM-Yr-Fcf              pic s9(15)    comp-3.
000370         05  FM-Yr-Fcf-Flag         pic x.
000380             88  FM-Yr-Fcf-Avail   value "Y".
000390         05  FM-Yr-Capex            pic s9(15)    comp-3.
000400         05  FM-Yr-Capex-Flag       pic x.
000410             88  FM-Yr-Capex-Avail value "Y".
000420         05  FM-Yr-Ebitda           pic s9(15)    comp-3.
000430         05  FM-Yr-Ebitda-Flag      pic x.
000440             88  FM-Yr-Ebitda-Avail value "Y".
000450         05  FM-Yr-Total-Debt       pic s9(15)    comp-3.
000460         05  FM-Yr-Total-Debt-Flag  pic x.
000470             88  FM-Yr-Total-Debt-Avail value "Y".
000480         05  FM-Yr-Total-Equity     pic s9(15)    comp-3.
000490         05  FM-Yr-Total-Eqty-Flag  pic x.
000500             88  FM-Yr-Total-Eqty-Avail value "Y".
000510         05  FM-Yr-Ebit             pic s9(15)    comp-3.
000520         05  FM-Yr-Ebit-Flag        pic x.
000530             88  FM-Yr-Ebit-Avail  value "Y".
000540         05  FM-Yr-Pretax           pic s9(15)    comp-3.
000550         05  FM-Yr-Pretax-Flag      pic x.
000560             88  FM-Yr-Pretax-Avail value "Y".
000570         05  FM-Yr-Tax-Prov         pic s9(15)    comp-3.
000580         05  FM-Yr-Tax-Prov-Flag    pic x.
000590             88  FM-Yr-Tax-Prov-Avail value "Y".
000600         05  FM-Yr-Lt-Lease         pic s9(15)    comp-3.
000610         05  FM-Yr-Lt-Lease-Flag    pic x.
000620             88  FM-Yr-Lt-Lease-Avail value "Y".
000630         05  FM-Yr-Cur-Lease        pic s9(15)    comp-3.
000640         05  FM-Yr-Cur-Lease-Flag   pic x.
000650             88  FM-Yr-Cur-Lease-Avail value "Y".
000660         05  filler                 pic x(3).
000670*
000680*  Yr-Tbl-Idx - plain numeric view of the table
000690*   subscript, moved from FM-Yr-Ndx via SET/
000700*   display-sub, so the warning line in
000710*   aa055-Load-Ticker-Years can MOVE it to a
000720*   report-edit field without FUNCTION calls.
000730*
000740     03  FM-Yr-Tbl-Idx              pic 9(1)      comp.
000750     03  FM-Yr-Tbl-Idx-R redefines FM-Yr-Tbl-Idx
000760                                    pic 9(1).
