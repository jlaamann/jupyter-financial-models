000010 identification          division.
000020*================================
000030*
000040 program-id.        fm010.
000050*
000060 author.            V B Coen.
000070*
000080 installation.      Applewood Computers.
000090*
000100 date-written.      04/12/1988.
000110*
000120 date-compiled.
000130*
000140 security.          Copyright (C) 1988-2026 & later, Vincent Bryan Coen.
000150*                   Distributed under the GNU General Public License.
000160*                   See the file COPYING for details.
000170*
000180*    Remarks.       Company Financials - Single Period Report.
000190*                   Reads the latest-period (FINDATA) feed, one
000200*                   record per ticker, computes the standard
000210*                   metric set via FM900 and prints the detail
000220*                   block for each company.
000230*
000240*    Version.       See Prog-Name in Ws.
000250*
000260*    Called Modules.
000270*                   FM900 - shared metric-formula subprogram.
000280*
000290*    Files used.
000300*                   FINDATA.    Company Financials, latest period.
000310*                   DETAILRPT.  Single-period detail report.
000320*
000330*    Error messages used.
000340* Program specific:
000350*                   FM001 - FM003.
000360*
000370*****************************************************************
000380* Changes:
000390* 04/12/1988 vbc - 1.0.00 Created - started coding from pyrgstr,
000400*                  Report Writer stripped out and rebuilt as a
000410*                  plain batch print, no screen/terminal checks.
000420* 18/01/1989 vbc -        Added blank-ticker / non-numeric year
000430*                  reject test - first live feed had two short
000440*                  records at end of file.
000450* 09/07/1990 vbc -        ROE/ROA/EBITDA Margin extension block
000460*                  wired in as a 3-entry table print loop instead
000470*                  of three copies of the same paragraph.
000480* 26/11/1992 vbc -        Corrected N/A substitution - was moving
000490*                  spaces over the edited field, not "N/A".
000500* 14/04/1995 vbc -        Op-Leases-zero note line was printing
000510*                  even when Op Leases was N/A - now checks the
000520*                  availability flag first.
000530* 08/02/1999 vbc -        Y2K - confirmed CF-Fiscal-Year already
000540*                  carries the full 4-digit year on this feed,
000550*                  no windowing logic added.
000560* 19/10/2003 vbc -        Control totals widened to 9(7) to match
000570*                  FM-Ct-Records-Read after a 6-digit overflow on
000580*                  the year-end full load.
000590* 17/02/2026 vbc - 1.1.00 Re-keyed for the new flat-file feed -
000600*                  was against the old screen/CRT param version.
000610* 26/02/2026 vbc -        Walkthrough found FM-Ct-Records-Unavail
000620*                  declared in FMCTL but never touched - rule
000630*                  2d wants a company counted here the moment
000640*                  any one of its metrics comes back N/A.  Test
000650*                  added in AA060, counter added in AA099.  Also
000660*                  put the version literal back to a 77-level
000670*                  PROG-NAME, matching PYRGSTR - it had drifted
000680*                  to a WS- prefixed 01 somewhere along the way.
000690* 27/02/2026 vbc -        Compile caught every WRITE in AA070/AA075
000700*                  etc naming DETAILRPT-FILE (the FD) instead of
000710*                  DR-PRINT-RECORD (the 01 under it) - WRITE takes
000720*                  a record name, not a file name.  Not one report
000730*                  line would have printed.  All WRITEs corrected.
000740*                  Also rewrapped a handful of statements the
000750*                  walkthrough found running past column 72.
000760*
000770 environment             division.
000780*================================
000790*
000800 configuration           section.
000810*
000820 special-names.
000830     class  Fm-Yr-Class  is  "0123456789".
000840*
000850 input-output            section.
000860 file-control.
000870*
000880     select  Findata-File    assign  to  "FINDATA"
000890             organization    is  line sequential
000900             file status     is  Ws-Findata-Status.
000910*
000920     select  Detailrpt-File  assign  to  "DETAILRPT"
000930             organization    is  line sequential
000940             file status     is  Ws-Detailrpt-Status.
000950*
000960 data                    division.
000970*================================
000980*
000990 file                    section.
001000*
001010 fd  Findata-File.
001020 copy  "fmfindat.cob".
001030*
001040 fd  Detailrpt-File.
001050 01  Dr-Print-Record         pic x(132).
001060*
001070 working-storage         section.
001080*-----------------------------
001090*
001100 77  prog-name               pic x(17) value "fm010   (1.1.00)".
001110*
001120 01  Ws-File-Status-Grp.
001130     03  Ws-Findata-Status    pic xx.
001140     03  Ws-Detailrpt-Status  pic xx.
001150     03  filler               pic x(2).
001160 01  Ws-File-Status-Grp-R redefines Ws-File-Status-Grp.
001170     03  Ws-Fs-Tbl            pic xx   occurs 2.
001180     03  filler               pic x(2).
001190*
001200 01  Ws-Eof-Flag              pic x    value "N".
001210     88  Ws-Eof               value "Y".
001220*
001230 01  Ws-Eval-Msg              pic x(30) value spaces.
001240*
001250 01  Error-Messages.
001260     03  Fm001                pic x(40)
001270         value "FM001 FINDATA open failed, status =".
001280     03  Fm002                pic x(40)
001290         value "FM002 DETAILRPT open failed, status =".
001300     03  Fm003                pic x(40)
001310         value "FM003 FINDATA read error, status =".
001320     03  filler               pic x(4).
001330*
001340*  Missing-sentinel constants, one per input picture class used
001350*   on the record (rule - all 9's with a leading plus sign).
001360*
001370 01  Ws-Missing-15            pic s9(15)
001380                               sign leading separate
001390                               value +999999999999999.
001400 01  Ws-Missing-Ext           pic s9(3)v9(6)
001410                               sign leading separate
001420                               value +999.999999.
001430*
001440 01  Ws-Ext-Sub               pic 9       comp.
001450 01  Ws-Flag-Sub              pic 99      comp.
001460*
001470*  Rule 2d - set on once any one of the 18 standard metric
001480*   flags comes back "N" (the 3 Roe/Roa/Margin extension
001490*   flags run off their own Ws-Ext-Pr-Flag table and are not
001500*   part of this test - see AA067/AA068).
001510*
001520 01  Ws-Unavail-Flag          pic x       value "N".
001530     88  Ws-Any-Unavail       value "Y".
001540*
001550*  Extension print-loop tables - label set keyed 1/2/3 to match
001560*   CF-Ext-Ratio on the input side (rule 9).
001570*
001580 01  Ws-Ext-Label-Set.
001590     03  Ws-Ext-Lbl-1         pic x(28) value
001600         "  ROE:".
001610     03  Ws-Ext-Lbl-2         pic x(28) value
001620         "  ROA:".
001630     03  Ws-Ext-Lbl-3         pic x(28) value
001640         "  EBITDA MARGIN:".
001650     03  filler               pic x(4).
001660 01  Ws-Ext-Label-Tbl redefines Ws-Ext-Label-Set.
001670     03  Ws-Ext-Lbl           pic x(28) occurs 3.
001680*
001690 01  Ws-Ext-Print-Tbl.
001700     03  Ws-Ext-Pr-Entry      occurs 3.
001710         05  Ws-Ext-Pr-Value  pic s9(3)v9(6)  comp-3.
001720         05  Ws-Ext-Pr-Flag   pic x.
001730             88  Ws-Ext-Pr-Avail  value "Y".
001740         05  filler           pic x(2).
001750*
001760*  Formatted-value work area - one numeric-edited field per
001770*   picture class, each with an alpha redefine used to shove
001780*   "N/A" or "INF" straight over the edited digits.
001790*
001800 01  Ws-Edit-Work.
001810     03  Ws-Edit-Pct          pic zz9.99.
001820     03  Ws-Edit-Pct-A redefines Ws-Edit-Pct
001830                               pic x(6).
001840     03  Ws-Edit-Ratio2       pic z,zz9.99.
001850     03  Ws-Edit-Ratio2-A redefines Ws-Edit-Ratio2
001860                               pic x(8).
001870     03  Ws-Edit-Amt          pic -zzz,zzz,zzz,zzz,zz9.
001880     03  Ws-Edit-Amt-A redefines Ws-Edit-Amt
001890                               pic x(20).
001900     03  filler               pic x(4).
001910*
001920*  Generic print-line images, all 132 bytes, moved byte for
001930*   byte into Dr-Print-Record before the WRITE.
001940*
001950 01  Ws-Print-Text.
001960     03  Ws-Pt-Text           pic x(64).
001970     03  filler               pic x(68).
001980*
001990 01  Ws-Note-Flag             pic x    value "N".
002000*
002010 01  Ws-Amt-Parm              pic s9(15)    comp-3.
002020 01  Ws-Amt-Avail-Parm        pic x.
002030     88  Ws-Amt-Avail-Ok     value "Y".
002040*
002050 01  Ws-Print-Line.
002060     03  Ws-Pl-Label          pic x(28).
002070     03  Ws-Pl-Value          pic x(20).
002080     03  Ws-Pl-Suffix         pic x(1).
002090     03  filler               pic x(83).
002100*
002110 01  Ws-Print-Summary.
002120     03  Ws-Ps-Text           pic x(100).
002130     03  Ws-Ps-Count          pic zzz,zz9.
002140     03  filler               pic x(25).
002150*
002160 copy  "fmmetric.cob".
002170 copy  "fmctl.cob".
002180*
002190 procedure division.
002200*===================
002210*
002220 aa000-Main             section.
002230*****************************
002240     perform  aa010-Open-Files        thru  aa010-Exit.
002250     perform  aa050-Report-Companies  thru  aa050-Exit.
002260     perform  aa099-Print-Summary     thru  aa099-Exit.
002270     close    Findata-File  Detailrpt-File.
002280*
002290     stop     run.
002300*
002310 aa000-Exit.  exit section.
002320*
002330 aa010-Open-Files       section.
002340*******************************
002350     open     input  Findata-File.
002360     if       Ws-Findata-Status not = "00"
002370              display Fm001  Ws-Findata-Status
002380              stop    run
002390     end-if.
002400*
002410     open     output Detailrpt-File.
002420     if       Ws-Detailrpt-Status not = "00"
002430              display Fm002  Ws-Detailrpt-Status
002440              stop    run
002450     end-if.
002460*
002470     initialize  Fm-Ct-Unit1-Totals.
002480*
002490 aa010-Exit.  exit section.
002500*
002510*  Main read loop - priming read then process-until-eof, the
002520*   reject test for blank ticker / non-numeric year lives here
002530*   (BATCH FLOW step 2, Unit 1).
002540*
002550 aa050-Report-Companies section.
002560********************************
002570     perform  aa055-Read-Findata  thru  aa055-Exit.
002580     perform  aa056-Process-One   thru  aa056-Exit
002590              until  Ws-Eof.
002600*
002610 aa050-Exit.  exit section.
002620*
002630 aa055-Read-Findata     section.
002640********************************
002650     read     Findata-File
002660               at end  move  "Y"  to  Ws-Eof-Flag
002670     end-read.
002680*
002690     if       not Ws-Eof
002700              and Ws-Findata-Status not = "00"
002710              display  Fm003  Ws-Findata-Status
002720              move     "Y"  to  Ws-Eof-Flag
002730     end-if.
002740*
002750     if       not Ws-Eof
002760              add  1  to  Fm-Ct-Records-Read
002770     end-if.
002780*
002790 aa055-Exit.  exit section.
002800*
002810 aa056-Process-One      section.
002820********************************
002830     if       CF-Ticker = spaces
002840              or  CF-Fiscal-Year-X  is not  Fm-Yr-Class
002850              add  1  to  Fm-Ct-Records-Rejected
002860              move spaces        to  Ws-Print-Text
002870              move "*** REJECTED - BLANK TICKER OR BAD YEAR ***"
002880                                 to  Ws-Pt-Text
002890              move Ws-Print-Text to  Dr-Print-Record
002900              write Dr-Print-Record
002910     else
002920              perform  aa060-Calc-Company    thru  aa060-Exit
002930              perform  aa070-Print-Ratios     thru  aa070-Exit
002940              perform  aa080-Print-Components thru  aa080-Exit
002950              add  1  to  Fm-Ct-Records-Reported
002960              if  Ws-Any-Unavail
002970                  add  1  to  Fm-Ct-Records-Unavail
002980              end-if
002990     end-if.
003000*
003010     perform  aa055-Read-Findata  thru  aa055-Exit.
003020*
003030 aa056-Exit.  exit section.
003040*
003050*  Move FINDATA fields to the metric work area, converting each
003060*   MISSING sentinel to an unavailable flag, then CALL FM900.
003070*
003080 aa060-Calc-Company     section.
003090********************************
003100     move     spaces  to  Fm-M-Flags-Tbl.
003110     move     1       to  FM-M-Calc-Mode.
003120     move     CF-Ticker        to  FM-M-Ticker.
003130     move     CF-Fiscal-Year   to  FM-M-Fiscal-Year.
003140*
003150     if       CF-Enterprise-Value = Ws-Missing-15
003160              move  "N"  to  FM-M-Ev-Flag
003170     else
003180              move  CF-Enterprise-Value  to  FM-M-Ev
003190              move  "Y"  to  FM-M-Ev-Flag
003200     end-if.
003210*
003220     if       CF-Free-Cash-Flow = Ws-Missing-15
003230              move  "N"  to  FM-M-Fcf-Flag
003240     else
003250              move  CF-Free-Cash-Flow  to  FM-M-Fcf
003260              move  "Y"  to  FM-M-Fcf-Flag
003270     end-if.
003280*
003290     if       CF-Ebitda = Ws-Missing-15
003300              move  "N"  to  FM-M-Ebitda-Flag
003310     else
003320              move  CF-Ebitda  to  FM-M-Ebitda
003330              move  "Y"  to  FM-M-Ebitda-Flag
003340     end-if.
003350*
003360     if       CF-Total-Debt = Ws-Missing-15
003370              move  "N"  to  FM-M-Total-Debt-Flag
003380     else
003390              move  CF-Total-Debt  to  FM-M-Total-Debt
003400              move  "Y"  to  FM-M-Total-Debt-Flag
003410     end-if.
003420*
003430     if       CF-Total-Equity = Ws-Missing-15
003440              move  "N"  to  FM-M-Total-Equity-Flag
003450     else
003460              move  CF-Total-Equity  to  FM-M-Total-Equity
003470              move  "Y"  to  FM-M-Total-Equity-Flag
003480     end-if.
003490*
003500     if       CF-Ebit = Ws-Missing-15
003510              move  "N"  to  FM-M-Ebit-Flag
003520     else
003530              move  CF-Ebit  to  FM-M-Ebit
003540              move  "Y"  to  FM-M-Ebit-Flag
003550     end-if.
003560*
003570     if       CF-Pretax-Income = Ws-Missing-15
003580              move  "N"  to  FM-M-Pretax-Flag
003590     else
003600              move  CF-Pretax-Income  to  FM-M-Pretax
003610              move  "Y"  to  FM-M-Pretax-Flag
003620     end-if.
003630*
003640     if       CF-Tax-Provision = Ws-Missing-15
003650              move  "N"  to  FM-M-Tax-Prov-Flag
003660     else
003670              move  CF-Tax-Provision  to  FM-M-Tax-Prov
003680              move  "Y"  to  FM-M-Tax-Prov-Flag
003690     end-if.
003700*
003710     if       CF-Lt-Lease-Oblig = Ws-Missing-15
003720              move  "N"  to  FM-M-Lt-Lease-Flag
003730     else
003740              move  CF-Lt-Lease-Oblig  to  FM-M-Lt-Lease
003750              move  "Y"  to  FM-M-Lt-Lease-Flag
003760     end-if.
003770*
003780     if       CF-Cur-Lease-Oblig = Ws-Missing-15
003790              move  "N"  to  FM-M-Cur-Lease-Flag
003800     else
003810              move  CF-Cur-Lease-Oblig  to  FM-M-Cur-Lease
003820              move  "Y"  to  FM-M-Cur-Lease-Flag
003830     end-if.
003840*
003850     call     "FM900"  using  FM-Metric-Record.
003860*
003870*  Rule 9 extension - ROE / ROA / EBITDA Margin, loaded into the
003880*   3-entry print table so aa070 can drive one print loop.
003890*
003900     perform  aa067-Move-Ext-Ratio  thru  aa067-Exit
003910              varying  Ws-Ext-Sub  from  1  by  1
003920              until    Ws-Ext-Sub  >  3.
003930*
003940     if       FM-M-Op-Leases = zero
003950              move  "Y"  to  Ws-Note-Flag
003960     else
003970              move  "N"  to  Ws-Note-Flag
003980     end-if.
003990*
004000*  Rule 2d - accumulate the per-company "any metric unavailable"
004010*   control total tested by AA056 below.
004020*
004030     move     "N"  to  Ws-Unavail-Flag.
004040     perform  aa068-Check-Unavail  thru  aa068-Exit
004050              varying  Ws-Flag-Sub  from  1  by  1
004060              until    Ws-Flag-Sub  >  18.
004070*
004080 aa060-Exit.  exit section.
004090*
004100*  Rule 2d continued - one entry of the standard 18-metric flags
004110*   table per pass; leaves Ws-Unavail-Flag set the moment any one
004120*   of them is "N".  The 3 Roe/Roa/Margin extension flags are
004130*   not tested here - they run off Ws-Ext-Pr-Flag in AA067 below.
004140*
004150 aa068-Check-Unavail    section.
004160*******************************
004170     if       FM-M-Flags-Tbl (Ws-Flag-Sub) = "N"
004180              move  "Y"  to  Ws-Unavail-Flag
004190     end-if.
004200*
004210 aa068-Exit.  exit section.
004220*
004230 aa067-Move-Ext-Ratio   section.
004240*******************************
004250     if       CF-Ext-Ratio (Ws-Ext-Sub) = Ws-Missing-Ext
004260              move  "N"  to  Ws-Ext-Pr-Flag (Ws-Ext-Sub)
004270     else
004280              move  CF-Ext-Ratio (Ws-Ext-Sub)
004290                                 to  Ws-Ext-Pr-Value (Ws-Ext-Sub)
004300              move  "Y"          to  Ws-Ext-Pr-Flag  (Ws-Ext-Sub)
004310     end-if.
004320*
004330 aa067-Exit.  exit.
004340*
004350*  KEY RATIOS block (REPORTS 1) plus the three supplied ratios.
004360*
004370 aa070-Print-Ratios     section.
004380*******************************
004390     move     spaces  to  Ws-Print-Text.
004400     move     "--- CALCULATED METRICS ---"  to  Ws-Pt-Text.
004410     move     Ws-Print-Text  to  Dr-Print-Record.
004420     write    Dr-Print-Record.
004430*
004440     move     spaces  to  Ws-Print-Text.
004450     string   "TICKER: "  CF-Ticker  delimited by size
004460              into  Ws-Pt-Text.
004470     move     Ws-Print-Text  to  Dr-Print-Record.
004480     write    Dr-Print-Record.
004490*
004500     move     spaces          to  Ws-Print-Text.
004510     move     Ws-Print-Text   to  Dr-Print-Record.
004520     write    Dr-Print-Record.
004530*
004540     move     spaces          to  Ws-Print-Text.
004550     move     "KEY RATIOS:"   to  Ws-Pt-Text.
004560     move     Ws-Print-Text   to  Dr-Print-Record.
004570     write    Dr-Print-Record.
004580*
004590     move     "  EV/FCF YIELD (FCF/EV):"  to  Ws-Pl-Label.
004600     if       FM-M-Evfcf-Yield-Avail
004610              compute  Ws-Edit-Pct  rounded = FM-M-Evfcf-Yield
004620              move  Ws-Edit-Pct-A     to  Ws-Pl-Value
004630              move  "%"               to  Ws-Pl-Suffix
004640     else
004650              if    FM-M-Evfcf-Yield-Inf
004660                    move  "INFINITE"  to  Ws-Pl-Value
004670                    move  space       to  Ws-Pl-Suffix
004680              else
004690                    move  "N/A"       to  Ws-Pl-Value
004700                    move  space       to  Ws-Pl-Suffix
004710              end-if
004720     end-if.
004730     move     Ws-Print-Line  to  Dr-Print-Record.
004740     write    Dr-Print-Record.
004750*
004760     move     "  TOTAL DEBT / EBITDA:"  to  Ws-Pl-Label.
004770     if       FM-M-Debt-Ebitda-Avail
004780              compute  Ws-Edit-Ratio2  rounded = FM-M-Debt-Ebitda
004790              move  Ws-Edit-Ratio2-A  to  Ws-Pl-Value
004800              move  space             to  Ws-Pl-Suffix
004810     else
004820              if    FM-M-Debt-Ebitda-Inf
004830                    move  "INFINITE"  to  Ws-Pl-Value
004840              else
004850                    move  "N/A"       to  Ws-Pl-Value
004860              end-if
004870              move  space             to  Ws-Pl-Suffix
004880     end-if.
004890     move     Ws-Print-Line  to  Dr-Print-Record.
004900     write    Dr-Print-Record.
004910*
004920     move     "  EV / EBITDA:"  to  Ws-Pl-Label.
004930     if       FM-M-Ev-Ebitda-Avail
004940              compute  Ws-Edit-Ratio2  rounded = FM-M-Ev-Ebitda
004950              move  Ws-Edit-Ratio2-A to  Ws-Pl-Value
004960              move  space            to  Ws-Pl-Suffix
004970     else
004980              if    FM-M-Ev-Ebitda-Inf
004990                    move  "INFINITE"  to  Ws-Pl-Value
005000              else
005010                    move  "N/A"       to  Ws-Pl-Value
005020              end-if
005030              move  space            to  Ws-Pl-Suffix
005040     end-if.
005050     move     Ws-Print-Line  to  Dr-Print-Record.
005060     write    Dr-Print-Record.
005070*
005080     move     "  ROIC (NOPAT/INV CAP):"  to  Ws-Pl-Label.
005090     if       FM-M-Roic-Avail
005100              compute  Ws-Edit-Pct  rounded = FM-M-Roic
005110              move  Ws-Edit-Pct-A to  Ws-Pl-Value
005120              move  "%"           to  Ws-Pl-Suffix
005130     else
005140              if    FM-M-Roic-Inf
005150                    move  "INFINITE"  to  Ws-Pl-Value
005160              else
005170                    move  "N/A"       to  Ws-Pl-Value
005180              end-if
005190              move  space         to  Ws-Pl-Suffix
005200     end-if.
005210     move     Ws-Print-Line  to  Dr-Print-Record.
005220     write    Dr-Print-Record.
005230*
005240*  Rule 9 supplied-ratio loop - ROE, ROA, EBITDA Margin.
005250*
005260     perform  aa075-Print-Ext-Line  thru  aa075-Exit
005270              varying  Ws-Ext-Sub  from  1  by  1
005280              until    Ws-Ext-Sub  >  3.
005290*
005300     if       Ws-Note-Flag = "Y"
005310              move  spaces  to  Ws-Print-Text
005320              move  "(NOTE: ROIC CALCULATED EXCLUDING OPERATING LE
005330-                  "ASE LIABILITIES)"
005340                                   to  Ws-Pt-Text
005350              move  Ws-Print-Text  to  Dr-Print-Record
005360              write Dr-Print-Record
005370     end-if.
005380*
005390 aa070-Exit.  exit section.
005400*
005410 aa075-Print-Ext-Line   section.
005420*******************************
005430     move     Ws-Ext-Lbl (Ws-Ext-Sub)  to  Ws-Pl-Label.
005440     if       Ws-Ext-Pr-Avail (Ws-Ext-Sub)
005450              compute  Ws-Edit-Pct  rounded
005460                       = Ws-Ext-Pr-Value (Ws-Ext-Sub)
005470              move  Ws-Edit-Pct-A     to  Ws-Pl-Value
005480              move  "%"               to  Ws-Pl-Suffix
005490     else
005500              move  "N/A"   to  Ws-Pl-Value
005510              move  space   to  Ws-Pl-Suffix
005520     end-if.
005530     move     Ws-Print-Line  to  Dr-Print-Record.
005540     write    Dr-Print-Record.
005550*
005560 aa075-Exit.  exit.
005570*
005580*  Components section (REPORTS 1) - ten monetary/percent lines
005590*   then the end-of-report marker.
005600*
005610 aa080-Print-Components section.
005620********************************
005630     move     spaces          to  Ws-Print-Text.
005640     move     Ws-Print-Text   to  Dr-Print-Record.
005650     write    Dr-Print-Record.
005660*
005670     move     "  EV:"                to  Ws-Pl-Label.
005680     move     FM-M-Ev                to  Ws-Amt-Parm.
005690     move     FM-M-Ev-Flag           to  Ws-Amt-Avail-Parm.
005700     perform  aa085-Edit-Amount  thru  aa085-Exit.
005710     move     Ws-Print-Line  to  Dr-Print-Record.
005720     write    Dr-Print-Record.
005730*
005740     move     "  FCF:"               to  Ws-Pl-Label.
005750     move     FM-M-Fcf               to  Ws-Amt-Parm.
005760     move     FM-M-Fcf-Flag          to  Ws-Amt-Avail-Parm.
005770     perform  aa085-Edit-Amount  thru  aa085-Exit.
005780     move     Ws-Print-Line  to  Dr-Print-Record.
005790     write    Dr-Print-Record.
005800*
005810     move     "  EBITDA:"            to  Ws-Pl-Label.
005820     move     FM-M-Ebitda            to  Ws-Amt-Parm.
005830     move     FM-M-Ebitda-Flag       to  Ws-Amt-Avail-Parm.
005840     perform  aa085-Edit-Amount  thru  aa085-Exit.
005850     move     Ws-Print-Line  to  Dr-Print-Record.
005860     write    Dr-Print-Record.
005870*
005880     move     "  TOTAL DEBT:"        to  Ws-Pl-Label.
005890     move     FM-M-Total-Debt        to  Ws-Amt-Parm.
005900     move     FM-M-Total-Debt-Flag   to  Ws-Amt-Avail-Parm.
005910     perform  aa085-Edit-Amount  thru  aa085-Exit.
005920     move     Ws-Print-Line  to  Dr-Print-Record.
005930     write    Dr-Print-Record.
005940*
005950     move     "  TOTAL EQUITY:"      to  Ws-Pl-Label.
005960     move     FM-M-Total-Equity      to  Ws-Amt-Parm.
005970     move     FM-M-Total-Equity-Flag to  Ws-Amt-Avail-Parm.
005980     perform  aa085-Edit-Amount  thru  aa085-Exit.
005990     move     Ws-Print-Line  to  Dr-Print-Record.
006000     write    Dr-Print-Record.
006010*
006020     move     "  EBIT:"              to  Ws-Pl-Label.
006030     move     FM-M-Ebit              to  Ws-Amt-Parm.
006040     move     FM-M-Ebit-Flag         to  Ws-Amt-Avail-Parm.
006050     perform  aa085-Edit-Amount  thru  aa085-Exit.
006060     move     Ws-Print-Line  to  Dr-Print-Record.
006070     write    Dr-Print-Record.
006080*
006090     move     "  TAX RATE:"          to  Ws-Pl-Label.
006100     if       FM-M-Tax-Rate-Avail
006110              compute  Ws-Edit-Pct  rounded = FM-M-Tax-Rate
006120              move  Ws-Edit-Pct-A  to  Ws-Pl-Value
006130              move  "%"            to  Ws-Pl-Suffix
006140     else
006150              move  "N/A"          to  Ws-Pl-Value
006160              move  space          to  Ws-Pl-Suffix
006170     end-if.
006180     move     Ws-Print-Line  to  Dr-Print-Record.
006190     write    Dr-Print-Record.
006200*
006210     move     "  NOPAT:"             to  Ws-Pl-Label.
006220     move     FM-M-Nopat             to  Ws-Amt-Parm.
006230     move     FM-M-Nopat-Flag        to  Ws-Amt-Avail-Parm.
006240     perform  aa085-Edit-Amount  thru  aa085-Exit.
006250     move     Ws-Print-Line  to  Dr-Print-Record.
006260     write    Dr-Print-Record.
006270*
006280     move     "  OPERATING LEASE LIABILITIES:" to  Ws-Pl-Label.
006290     move     FM-M-Op-Leases         to  Ws-Amt-Parm.
006300     move     FM-M-Op-Leases-Flag    to  Ws-Amt-Avail-Parm.
006310     perform  aa085-Edit-Amount  thru  aa085-Exit.
006320     move     Ws-Print-Line  to  Dr-Print-Record.
006330     write    Dr-Print-Record.
006340*
006350     move     "  INVESTED CAPITAL:"  to  Ws-Pl-Label.
006360     move     FM-M-Invested-Cap      to  Ws-Amt-Parm.
006370     move     FM-M-Invested-Cap-Flag to  Ws-Amt-Avail-Parm.
006380     perform  aa085-Edit-Amount  thru  aa085-Exit.
006390     move     Ws-Print-Line  to  Dr-Print-Record.
006400     write    Dr-Print-Record.
006410*
006420     move     spaces          to  Ws-Print-Text.
006430     move     "--- END OF REPORT ---"  to  Ws-Pt-Text.
006440     move     Ws-Print-Text   to  Dr-Print-Record.
006450     write    Dr-Print-Record.
006460*
006470 aa080-Exit.  exit section.
006480*
006490*  Shared monetary-edit step for the components block - takes
006500*   the packed amount and its availability flag, leaves the
006510*   132-byte line image ready in Ws-Print-Line.
006520*
006530 aa085-Edit-Amount      section.
006540*******************************
006550     move     space          to  Ws-Pl-Suffix.
006560     if       Ws-Amt-Avail-Ok
006570              move  Ws-Amt-Parm     to  Ws-Edit-Amt
006580              move  Ws-Edit-Amt-A   to  Ws-Pl-Value
006590     else
006600              move  "N/A"           to  Ws-Pl-Value
006610     end-if.
006620*
006630 aa085-Exit.  exit section.
006640*
006650 aa099-Print-Summary    section.
006660*******************************
006670     move     spaces          to  Ws-Print-Text.
006680     move     Ws-Print-Text   to  Dr-Print-Record.
006690     write    Dr-Print-Record.
006700*
006710     move     spaces  to  Ws-Print-Summary.
006720     move     "RECORDS READ:"  to  Ws-Ps-Text.
006730     move     Fm-Ct-Records-Read  to  Ws-Ps-Count.
006740     move     Ws-Print-Summary  to  Dr-Print-Record.
006750     write    Dr-Print-Record.
006760*
006770     move     spaces  to  Ws-Print-Summary.
006780     move     "RECORDS REPORTED:"  to  Ws-Ps-Text.
006790     move     Fm-Ct-Records-Reported  to  Ws-Ps-Count.
006800     move     Ws-Print-Summary  to  Dr-Print-Record.
006810     write    Dr-Print-Record.
006820*
006830     move     spaces  to  Ws-Print-Summary.
006840     move     "RECORDS REJECTED:"  to  Ws-Ps-Text.
006850     move     Fm-Ct-Records-Rejected  to  Ws-Ps-Count.
006860     move     Ws-Print-Summary  to  Dr-Print-Record.
006870     write    Dr-Print-Record.
006880*
006890     move     spaces  to  Ws-Print-Summary.
006900     move     "RECORDS WITH UNAVAILABLE METRIC(S):"
006910                               to  Ws-Ps-Text.
006920     move     Fm-Ct-Records-Unavail  to  Ws-Ps-Count.
006930     move     Ws-Print-Summary  to  Dr-Print-Record.
006940     write    Dr-Print-Record.
006950*
006960 aa099-Exit.  exit section.
